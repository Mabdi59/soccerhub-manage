000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    STANDRPT.                                             
000300     AUTHOR.        R. M. KOWALSKI.                                       
000400     INSTALLATION.  TRI-STATE ATHLETIC LEAGUES - DATA PROCESSING.         
000500     DATE-WRITTEN.  04/02/1990.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      INTERNAL USE ONLY - LEAGUE OFFICE STAFF ONLY.         
000800*****************************************************************         
000900* THIS PROGRAM PRINTS THE DIVISION STANDINGS REPORT FROM THE    *         
001000* STANDING MASTER LEFT BY THE MATCHPST POSTING STEP.  TEAMS ARE *         
001100* RANKED WITHIN EACH DIVISION BY POINTS, TIES BROKEN BY GOAL    *         
001200* DIFFERENCE.  THE RUN CONTROL TRAILER WRITTEN BY MATCHPST IS   *         
001300* READ OFF THE END OF THE STANDING MASTER AND ITS TOTALS ARE    *         
001400* CARRIED ONTO THE GRAND TOTAL LINE SO THE OFFICE DOES NOT HAVE *         
001500* TO GO BACK TO THE MATCHPST LISTING TO BALANCE THE RUN.        *         
001600*****************************************************************         
001700* CHANGE LOG                                                    *         
001800* 04/02/90  RMK  ORIG-4472  INITIAL VERSION FOR SPRING SEASON.  *         
001900* 11/19/91  RMK  REQ-5102   RAISED STANDING TABLE SIZE TO 150   *         
002000*                           FOR THE FALL INVITATIONAL BRACKET.  *         
002100* 06/03/93  RMK  REQ-5377   ALIGNED GOAL DIFFERENCE EDITING     *         
002200*                           WITH THE SIGNED FIELD ON THE        *         
002300*                           REWRITTEN STANDING MASTER.          *         
002400* 04/11/95  PJT  REQ-5811   BROKE RANK TIES BY GOAL DIFFERENCE  *         
002500*                           INSTEAD OF ALPHABETIC TEAM NAME.    *         
002600* 01/22/97  PJT  REQ-6140   READ THE NEW RUN CONTROL TRAILER    *         
002700*                           OFF THE STANDING MASTER FOR THE     *         
002800*                           GRAND TOTAL LINE.                   *         
002900* 08/19/98  LCH  Y2K-0019   EXPANDED ALL DATE FIELDS TO A FULL  *         
003000*                           FOUR-DIGIT CENTURY YEAR FOR 2000.   *         
003100* 03/02/99  LCH  Y2K-0019   CONFIRMED CENTURY WINDOW AGAINST    *         
003200*                           THE 1999-2000 SEASON ROLLOVER.      *         
003300* 03/14/00  LCH  REQ-6301   CONFIRMED THE LINAGE FOOTING LINE   *         
003400*                           STILL LEAVES ROOM FOR THE GRAND     *         
003500*                           TOTALS BLOCK ON THE SHORTEST         *        
003600*                           POSSIBLE REPORT (ONE DIVISION,       *        
003700*                           ONE TEAM).                           *        
003800* 07/08/01  KMS  REQ-6589   ADDED THE TRACE-SWITCH CONSOLE      *         
003900*                           DUMP OF THE RAW TRAILER TOTALS      *         
004000*                           FOR THE WEEKEND ON-CALL OPERATOR.   *         
004100* 09/14/03  SAB  REQ-6801   ADDED TEAM MASTER LOOKUP SO THE     *         
004200*                           REPORT PRINTS THE TEAM NAME         *         
004300*                           INSTEAD OF THE BARE TEAM ID.        *         
004400* 02/02/04  SAB  REQ-6802   ADDED THE "TEAM NOT ON FILE"        *         
004500*                           FALLBACK TEXT AFTER A ROSTER LAG    *         
004600*                           LEFT SEVERAL STANDING ROWS WITH NO  *         
004700*                           MATCHING TEAM MASTER RECORD AND THE *         
004800*                           REPORT PRINTED BLANK NAME FIELDS.   *         
004900* 05/15/04  KMS  REQ-6941   DIVISION AND GRAND TOTALS NOW       *         
005000*                           COUNT MATCHES PLAYED THE SAME       *         
005100*                           WAY THE LEAGUE OFFICE DOES.         *         
005200* 11/30/05  KMS  REQ-7015   MOVED THE SMALL SCALAR WORK FIELDS  *         
005300*                           (SUBSCRIPTS, SWITCHES) DOWN TO      *         
005400*                           77-LEVEL PER THE SHOP STANDARD.     *         
005500* 04/06/07  KMS  REQ-7210   RAISED STANDING TABLE SIZE TO 150   *         
005600*                           ROWS TO MATCH MATCHPST'S TABLE.     *         
005700* 03/19/09  DLT  REQ-7490   FIXED GRAND-TOTALS-LINE-2 TRAILING  *         
005800*                           FILLER, WHICH WAS TWO BYTES SHORT   *         
005900*                           OF THE 132-BYTE PRINT LINE AND WAS  *         
006000*                           WRAPPING THE LAST LINE ON SOME       *        
006100*                           PRINTERS.                            *        
006200* 02/14/12  DLT  REQ-7690   CONFIRMED TEAM-NOT-ON-FILE WORDING  *         
006300*                           STILL MATCHES CURRENT OFFICE POLICY.*         
006400* 06/09/14  RGP  REQ-7902   REVIEWED SIGN-TRAILING GOAL          *        
006500*                           DIFFERENCE HANDLING AFTER THE NEW    *        
006600*                           PRINTER DRIVER WENT IN; NO CHANGE    *        
006700*                           NEEDED.                              *        
006800* 10/21/16  RGP  REQ-8114   CONFIRMED 100-ROW TEAM TABLE STILL   *        
006900*                           COVERS THE FULL ROSTER AHEAD OF THE  *        
007000*                           YOUTH DIVISION ADD-ON.               *        
007100* 03/04/19  DLT  REQ-8350   REVIEWED THE BUBBLE SORT AGAINST A   *        
007200*                           FULL 150-ROW TABLE ON THE BIGGEST    *        
007300*                           DIVISION ON FILE; RUN TIME STAYED    *        
007400*                           WELL INSIDE THE NIGHTLY WINDOW SO    *        
007500*                           NO SORT-VERB REWRITE WAS DONE.       *        
007600* 08/22/21  RGP  REQ-8602   ADDED THE PAGE-COUNTER DISPLAY LINE  *        
007700*                           TO THE OPERATOR CONSOLE OUTPUT SO    *        
007800*                           THE NIGHT SHIFT CAN CONFIRM THE      *        
007900*                           REPORT'S PAGE COUNT WITHOUT PULLING  *        
008000*                           THE PRINTOUT FROM THE BURSTER.       *        
008100* 05/17/23  DLT  REQ-8719   REVIEWED ALL THREE SELECT CLAUSES    *        
008200*                           AGAINST THE SHOP'S CURRENT DASD      *        
008300*                           NAMING STANDARD; NO CHANGE REQUIRED, *        
008400*                           LOGICAL NAMES ALREADY CONFORM.       *        
008500*****************************************************************         
008600* PROGRAM NOTES                                                 *         
008700*                                                                *        
008800* THIS STEP IS THE SECOND HALF OF THE NIGHTLY TWO-STEP BATCH -  *         
008900* MATCHPST RUNS FIRST AND LEAVES THE STANDING MASTER AND ITS    *         
009000* ONE-RECORD RUN CONTROL TRAILER BEHIND FOR THIS STEP TO READ.  *         
009100* NOTHING HERE EVER UPDATES A MASTER FILE - STANDRPT IS READ-   *         
009200* ONLY AGAINST BOTH STANDING-MASTER AND TEAM-MASTER.            *         
009300*                                                                *        
009400* RANKING IS DONE IN MEMORY WITH A STRAIGHT BUBBLE SORT, ONE    *         
009500* DIVISION'S SLICE OF THE TABLE AT A TIME, RATHER THAN A SORT   *         
009600* VERB - THE TABLE NEVER HOLDS MORE THAN 150 ROWS SO THE SORT   *         
009700* COST IS NOT WORTH A SEPARATE SORT STEP AND WORK FILE.         *         
009800*                                                                *        
009900* A TEAM POSTED TO THE STANDING MASTER BUT MISSING FROM THE     *         
010000* TEAM MASTER IS NOT TREATED AS AN ERROR - IT STILL PRINTS,     *         
010100* WITH "TEAM NOT ON FILE" IN PLACE OF THE TEAM NAME, SO A       *         
010200* ROSTER LAG NEVER STOPS THE NIGHTLY REPORT FROM COMING OUT.    *         
010300*                                                                *        
010400* THE RUN CONTROL TRAILER IS THE ONLY LINK BETWEEN THIS STEP    *         
010500* AND MATCHPST - IF MATCHPST ABENDS BEFORE WRITING IT, THE      *         
010600* STANDING MASTER ON FILE IS THE PRIOR NIGHT'S COPY AND THIS    *         
010700* STEP SIMPLY REPRINTS YESTERDAY'S STANDINGS; THE OPERATOR      *         
010800* CATCHES THE MISMATCH FROM THE MISSING MATCHPST LISTING, NOT   *         
010900* FROM ANYTHING STANDRPT ITSELF DETECTS.                        *         
011000*****************************************************************         
011100 ENVIRONMENT DIVISION.                                                    
011200 CONFIGURATION SECTION.                                                   
011300* SPECIAL-NAMES TIES THE PRINTER CHANNEL, THE RANK-DIGIT CLASS  *         
011400* TEST, AND THE OPERATOR TRACE SWITCH TO THE NAMES USED BELOW   *         
011500* IN THE PROCEDURE DIVISION.                                    *         
011600 SPECIAL-NAMES.                                                           
011700* C01 IS NOT REFERENCED BY THIS STEP'S OWN PROCEDURE DIVISION   *         
011800* BUT IS KEPT FOR CONSISTENCY WITH EVERY OTHER PROGRAM IN THIS  *         
011900* SHOP'S LIBRARY.                                                *        
012000     C01 IS TOP-OF-FORM                                                   
012100* DEFINED FOR THE SAME REASON AS MATCHPST'S VALID-TRANS-CODE    *         
012200* CLASS TEST - NOT CURRENTLY EXERCISED BY THIS STEP'S OWN       *         
012300* PROCEDURE DIVISION, BUT KEPT FOR THE NEXT MAINTAINER WHO      *         
012400* ADDS RANK-FIELD EDITING.                                      *         
012500     CLASS VALID-RANK-DIGIT IS '0' THRU '9'                               
012600* TURNED ON FROM THE JCL PARM CARD WHEN THE WEEKEND OPERATOR    *         
012700* WANTS TO SEE THE RAW RUN CONTROL TRAILER TOTALS ON THE        *         
012800* CONSOLE BEFORE THE REPORT ITSELF PRINTS.                      *         
012900     UPSI-0 ON STATUS IS TRACE-SWITCH.                                    
013000 INPUT-OUTPUT SECTION.                                                    
013100 FILE-CONTROL.                                                            
013200                                                                          
013300* THE UPDATED STANDING MASTER LEFT BY MATCHPST'S 8100-         *          
013400* REWRITE-STANDING-MASTER PARAGRAPH, INCLUDING ITS ONE-RECORD  *          
013500* RUN CONTROL TRAILER.                                          *         
013600     SELECT STANDING-MASTER                                               
013700         ASSIGN TO STANDMST                                               
013800         ORGANIZATION IS LINE SEQUENTIAL.                                 
013900                                                                          
014000* THE LEAGUE'S TEAM ROSTER - USED HERE ONLY TO TRANSLATE A      *         
014100* TEAM ID INTO A PRINTABLE TEAM NAME.                           *         
014200     SELECT TEAM-MASTER                                                   
014300         ASSIGN TO TEAMMST                                                
014400         ORGANIZATION IS LINE SEQUENTIAL.                                 
014500                                                                          
014600* THE PRINTED STANDINGS REPORT ITSELF.                          *         
014700     SELECT STANDINGS-REPORT                                              
014800         ASSIGN TO STDRPT                                                 
014900         ORGANIZATION IS LINE SEQUENTIAL.                                 
015000                                                                          
015100 DATA DIVISION.                                                           
015200 FILE SECTION.                                                            
015300                                                                          
015400* STANDING MASTER - SAME 55-BYTE LAYOUT MATCHPST WRITES.  THIS  *         
015500* STEP NEVER REWRITES THE FILE, ONLY READS IT.                  *         
015600 FD  STANDING-MASTER                                                      
015700     LABEL RECORD IS STANDARD                                             
015800     DATA RECORD IS STANDING-MASTER-REC                                   
015900     RECORD CONTAINS 55 CHARACTERS.                                       
016000* STANDING RECORD - ONE TEAM WITHIN ONE DIVISION PER ENTRY -     *        
016100* RECORD IS BYTE-EXACT TO THE 55-CHARACTER LAYOUT - NO           *        
016200* FILLER BYTE IS AVAILABLE.  SENTINEL KEYS 999999999 /           *        
016300* 999999999 MARK THE RUN CONTROL TRAILER RECORD WRITTEN BY       *        
016400* MATCHPST 8100-REWRITE-STANDING-MASTER - SEE 1100-LOAD-         *        
016500* STANDING-MASTER BELOW FOR WHERE THAT KEY IS TESTED.            *        
016600 01  STANDING-MASTER-REC.                                                 
016700* DIVISION AND TEAM KEY - TOGETHER THEY IDENTIFY ONE ROW OF      *        
016800* THE LEAGUE TABLE.  ON THE TRAILER RECORD BOTH ARE 999999999.  *         
016900     05  SM-DIVISION-ID           PIC 9(9).                               
017000     05  SM-TEAM-ID               PIC 9(9).                               
017100* RUNNING SEASON RECORD - PLAYED, WON, DRAWN, LOST - ROLLED UP   *        
017200* ACROSS EVERY RESULT MATCHPST HAS POSTED FOR THIS TEAM.         *        
017300     05  SM-PLAYED                PIC 9(4).                               
017400     05  SM-WON                   PIC 9(4).                               
017500     05  SM-DRAWN                 PIC 9(4).                               
017600     05  SM-LOST                  PIC 9(4).                               
017700* GOALS SCORED AND CONCEDED - FEED BOTH THE DETAIL LINE AND      *        
017800* THE DIVISION/GRAND TOTALS BELOW.                               *        
017900     05  SM-GOALS-FOR             PIC 9(5).                               
018000     05  SM-GOALS-AGAINST         PIC 9(5).                               
018100* SIGNED GOAL DIFFERENCE, TRAILING SEPARATE SIGN - PRINTS WITH   *        
018200* ITS OWN MINUS SIGN ON THE DETAIL LINE RATHER THAN RELYING ON   *        
018300* A ZONE OVERPUNCH, SINCE THIS FIELD TRAVELS BETWEEN TWO         *        
018400* PROGRAMS WRITTEN SEVERAL YEARS APART.                          *        
018500     05  SM-GOAL-DIFF             PIC S9(5)                               
018600             SIGN IS TRAILING SEPARATE CHARACTER.                         
018700* LEAGUE POINTS - USED AS THE PRIMARY KEY OF 4100-SORT-DIVISION  *        
018800* BELOW, GOAL DIFFERENCE BREAKING ANY TIE.                       *        
018900     05  SM-POINTS                PIC 9(5).                               
019000                                                                          
019100* TEAM MASTER - ONE ROW PER CLUB IN THE LEAGUE, READ ONLY TO     *        
019200* SUPPLY THE PRINTABLE TEAM NAME FOR 6000-FIND-TEAM-NAME.        *        
019300 FD  TEAM-MASTER                                                          
019400     LABEL RECORD IS STANDARD                                             
019500     DATA RECORD IS TEAM-MASTER-REC                                       
019600     RECORD CONTAINS 88 CHARACTERS.                                       
019700* TEAM RECORD - ONE TEAM PER ENTRY - RECORD IS BYTE-EXACT TO     *        
019800* THE 88-CHARACTER LAYOUT - NO FILLER BYTE IS AVAILABLE.         *        
019900 01  TEAM-MASTER-REC.                                                     
020000* UNIQUE TEAM KEY, MATCHED AGAINST O-TEAM-ID IN 6000-FIND-       *        
020100* TEAM-NAME.                                                     *        
020200     05  TM-TEAM-ID               PIC 9(9).                               
020300* PRINTABLE CLUB NAME - THE REASON THIS FILE EXISTS AT ALL.      *        
020400     05  TM-TEAM-NAME             PIC X(30).                              
020500* DIVISION THIS CLUB CURRENTLY PLAYS IN - NOT USED BY THIS       *        
020600* STEP'S OWN LOGIC, CARRIED HERE ONLY BECAUSE IT IS PART OF      *        
020700* THE SHOP'S STANDARD TEAM MASTER LAYOUT.                        *        
020800     05  TM-DIVISION-ID           PIC 9(9).                               
020900* RESERVED FOR A FUTURE LEAGUE WEB SITE CROSS-REFERENCE - NOT    *        
021000* READ OR WRITTEN BY ANY CURRENT BATCH STEP.                     *        
021100     05  TM-TEAM-LOGO             PIC X(40).                              
021200                                                                          
021300* THE PRINTED STANDINGS REPORT - 132 CHARACTERS TO MATCH THE     *        
021400* SHOP'S STANDARD WIDE-CARRIAGE LINE PRINTER FORMS.              *        
021500 FD  STANDINGS-REPORT                                                     
021600     LABEL RECORD IS OMITTED                                              
021700     RECORD CONTAINS 132 CHARACTERS                                       
021800     DATA RECORD IS PRTLINE                                               
021900     LINAGE IS 60 WITH FOOTING AT 56.                                     
022000                                                                          
022100* ONE GENERIC 132-BYTE PRINT AREA - EVERY REPORT LINE LAYOUT     *        
022200* BELOW IS MOVED INTO THIS FIELD BEFORE THE WRITE STATEMENT      *        
022300* THAT ACTUALLY PUTS IT ON PAPER.                                *        
022400 01  PRTLINE                     PIC X(132).                              
022500                                                                          
022600 WORKING-STORAGE SECTION.                                                 
022700* SUB-STANDING IS THE MAIN DRIVING SUBSCRIPT OVER STANDING-      *        
022800* TABLE-AREA - IT ALSO MARKS THE NEXT DIVISION'S START ROW       *        
022900* WHEN 4000-PROCESS-ONE-DIVISION ADVANCES PAST THE CURRENT ONE.  *        
023000 77  SUB-STANDING                 PIC 9(4) COMP VALUE 0.                  
023100* SUB-RANK WALKS ONE DIVISION'S RANGE OF ROWS, PRINTING EACH     *        
023200* TEAM'S DETAIL LINE IN SORTED ORDER.                            *        
023300 77  SUB-RANK                     PIC 9(4) COMP VALUE 0.                  
023400* OUTER AND INNER BUBBLE-SORT SUBSCRIPTS FOR 4100-SORT-          *        
023500* DIVISION - SUB-SORT-J2 IS ALWAYS SUB-SORT-J PLUS ONE, THE      *        
023600* NEIGHBORING ROW BEING COMPARED AGAINST.                        *        
023700 77  SUB-SORT-I                   PIC 9(4) COMP VALUE 0.                  
023800 77  SUB-SORT-J                   PIC 9(4) COMP VALUE 0.                  
023900 77  SUB-SORT-J2                  PIC 9(4) COMP VALUE 0.                  
024000* SUB-TEAM DRIVES THE LINEAR SCAN OF TEAM-TABLE-AREA IN 6000-    *        
024100* FIND-TEAM-NAME.                                                *        
024200 77  SUB-TEAM                     PIC 9(5) COMP VALUE 0.                  
024300* FIRST AND LAST TABLE INDEX BELONGING TO THE DIVISION CURRENTLY *        
024400* BEING PROCESSED - SET BY 4000-PROCESS-ONE-DIVISION AND USED    *        
024500* TO BOUND THE SORT AND THE DETAIL-LINE LOOP TO JUST THIS ONE    *        
024600* DIVISION'S SLICE OF THE TABLE.                                 *        
024700 77  W-DIV-FIRST-IDX              PIC 9(4) COMP VALUE 0.                  
024800 77  W-DIV-LAST-IDX               PIC 9(4) COMP VALUE 0.                  
024900* THE DIVISION ID CURRENTLY BEING PRINTED - HELD OUTSIDE THE     *        
025000* TABLE SO THE HEADING LINE CAN BE BUILT ONCE PER DIVISION.      *        
025100 77  H-DIVISION-ID                PIC 9(9)      VALUE 0.                  
025200                                                                          
025300 01  WORK-AREA.                                                           
025400* SET TO YES BY THE AT END CLAUSE ON EACH FILE'S READ.           *        
025500* STANDING-MASTER-EOF-SW DRIVES THE LOAD LOOP IN 1000-INITIALIZE *        
025600* AND IS NEVER TESTED AGAIN ONCE STANDING-MASTER IS CLOSED.      *        
025700     05  STANDING-MASTER-EOF-SW   PIC XXX     VALUE 'NO '.                
025800* SAME ROLE AS THE SWITCH ABOVE, FOR THE TEAM MASTER LOAD LOOP.  *        
025900     05  TEAM-MASTER-EOF-SW       PIC XXX     VALUE 'NO '.                
026000* SET BY 6000-FIND-TEAM-NAME TO SHOW WHETHER THE STANDING        *        
026100* ROW'S TEAM ID WAS LOCATED IN TEAM-TABLE-AREA.                  *        
026200     05  TEAM-FOUND-SW            PIC XXX     VALUE 'NO '.                
026300* FOUR SPARE BYTES, ROUND OUT THE GROUP TO AN EVEN BOUNDARY.     *        
026400     05  FILLER                   PIC X(4)    VALUE ' '.                  
026500                                                                          
026600* ALL THREE SWITCHES ABOVE ARE TESTED BY A LITERAL 'YES' OR 'NO '*        
026700* COMPARE RATHER THAN AN 88-LEVEL CONDITION NAME - THE SAME      *        
026800* HOUSE STYLE MATCHPST USES FOR ITS OWN EOF AND ERROR SWITCHES.  *        
026900                                                                          
027000* RUN-COUNTERS HOLDS THE PAGE COUNTER, THE TWO TABLE-LOAD        *        
027100* COUNTS, AND THE RUNNING DIVISION/GRAND TOTALS ACCUMULATED      *        
027200* WHILE THE REPORT PRINTS.                                       *        
027300 01  RUN-COUNTERS.                                                        
027400* CURRENT PAGE NUMBER - BUMPED BY 9200-HEADINGS EACH TIME A NEW  *        
027500* PAGE TOP IS PRINTED.                                           *        
027600     05  C-PCTR                   PIC 9(4) COMP VALUE 0.                  
027700* HOW MANY ROWS 1100-LOAD-STANDING-MASTER LOADED INTO STANDING- *         
027800* TABLE-AREA, AND HOW MANY 1200-LOAD-TEAM-MASTER LOADED INTO     *        
027900* TEAM-TABLE-AREA.                                               *        
028000     05  C-STANDING-TABLE-COUNT   PIC 9(5) COMP VALUE 0.                  
028100     05  C-TEAM-TABLE-COUNT       PIC 9(5) COMP VALUE 0.                  
028200* RUNNING TOTALS FOR THE DIVISION CURRENTLY PRINTING - ZEROED    *        
028300* BY 4000-PROCESS-ONE-DIVISION AT THE START OF EACH DIVISION     *        
028400* AND PRINTED BY 5800-DIVISION-TOTALS.                           *        
028500     05  C-DIV-PLAYED             PIC 9(7) COMP VALUE 0.                  
028600     05  C-DIV-GOALS-FOR          PIC 9(7) COMP VALUE 0.                  
028700* RUNNING TOTALS ACROSS EVERY DIVISION ON THE REPORT - ROLLED    *        
028800* FORWARD BY 5800-DIVISION-TOTALS AND PRINTED ONCE AT THE END    *        
028900* BY 5900-GRAND-TOTALS.                                          *        
029000     05  C-GT-PLAYED              PIC 9(8) COMP VALUE 0.                  
029100     05  C-GT-GOALS-FOR           PIC 9(8) COMP VALUE 0.                  
029200     05  FILLER                   PIC X(4)    VALUE ' '.                  
029300                                                                          
029400* CONTROL TOTALS CAPTURED FROM THE MATCHPST RUN CONTROL          *        
029500* TRAILER RECORD AT THE END OF THE STANDING MASTER - SEE 1150-  *         
029600* CAPTURE-CONTROL-TRAILER BELOW FOR WHERE THESE ARE FILLED.      *        
029700 01  TRAILER-CAPTURE-AREA.                                                
029800* TRANSACTIONS READ, RESULTS POSTED, REVERSALS APPLIED, MATCHES *         
029900* DELETED, AND TRANSACTIONS IN ERROR - THE SAME FIVE COUNTERS    *        
030000* MATCHPST DISPLAYED ON ITS OWN OPERATOR CONSOLE LISTING.        *        
030100     05  TC-TRANS-READ            PIC 9(5) VALUE 0.                       
030200     05  TC-RESULTS-POSTED        PIC 9(5) VALUE 0.                       
030300     05  TC-REVERSALS-APPLIED     PIC 9(5) VALUE 0.                       
030400     05  TC-MATCHES-DELETED       PIC 9(5) VALUE 0.                       
030500     05  TC-TRANS-ERRORS          PIC 9(5) VALUE 0.                       
030600* CHARACTER VIEW OF THE TRAILER TOTALS USED FOR THE OPERATOR     *        
030700* CONSOLE DUMP WHEN THE UPSI-0 TRACE SWITCH IS TURNED ON.        *        
030800 01  TRAILER-CAPTURE-ALT REDEFINES TRAILER-CAPTURE-AREA                   
030900                                  PIC X(25).                              
031000                                                                          
031100* TODAY'S DATE, CAPTURED ONCE AT 1000-INITIALIZE AND CARRIED     *        
031200* INTO EVERY PAGE HEADING AND THE CLOSING CONSOLE DISPLAY.       *        
031300 01  CURRENT-DATE-AND-TIME.                                               
031400     05  I-DATE.                                                          
031500         10  I-YY                 PIC 99.                                 
031600         10  I-MM                 PIC 99.                                 
031700         10  I-DD                 PIC 99.                                 
031800* ALTERNATE SINGLE-FIELD VIEW SO ONE ACCEPT STATEMENT CAN FILL   *        
031900* ALL THREE SUBORDINATE DATE PARTS AT ONCE.                      *        
032000 01  I-DATE-ALT REDEFINES I-DATE  PIC 9(6).                               
032100                                                                          
032200* TWO-PART WORK AREA USED TO BUILD A SINGLE COMPARABLE RANK      *        
032300* NUMBER FROM POINTS AND A BIASED GOAL DIFFERENCE, SO THE        *        
032400* BUBBLE SORT IN 4100-SORT-DIVISION NEEDS ONLY ONE COMPARE.      *        
032500 01  RANK-KEY-BUILD-AREA.                                                 
032600* POINTS OCCUPY THE HIGH-ORDER DIGITS OF THE COMBINED KEY SO     *        
032700* POINTS ALWAYS DOMINATES THE COMPARE.                           *        
032800     05  RKB-POINTS               PIC 9(5).                               
032900* GOAL DIFFERENCE CAN RUN NEGATIVE, SO 500000 IS ADDED BEFORE    *        
033000* IT IS STORED HERE - THE BIAS MAKES EVERY POSSIBLE GOAL         *        
033100* DIFFERENCE COME OUT POSITIVE SO THE SINGLE COMBINED NUMBER     *        
033200* CAN BE COMPARED WITH A PLAIN UNSIGNED COMPARE.                 *        
033300     05  RKB-DIFF-BIASED          PIC 9(6).                               
033400* THE SINGLE-FIELD VIEW ACTUALLY COMPARED BY 4150-COMPARE-SWAP.  *        
033500 01  RANK-KEY-NUM REDEFINES RANK-KEY-BUILD-AREA                           
033600                                  PIC 9(11).                              
033700                                                                          
033800* STANDING-TABLE-AREA IS THE IN-MEMORY COPY OF THE STANDING      *        
033900* MASTER, LOADED BY 1100-LOAD-STANDING-MASTER AND SORTED IN      *        
034000* PLACE, ONE DIVISION AT A TIME, BY 4100-SORT-DIVISION.          *        
034100 01  STANDING-TABLE-AREA.                                                 
034200* 150 ENTRIES MATCHES MATCHPST'S OWN STANDING TABLE SIZE - A     *        
034300* ROW IS NEVER POSTED HERE THAT MATCHPST COULD NOT ALSO HOLD.    *        
034400     05  STANDING-ENTRY OCCURS 150 TIMES.                                 
034500* DIVISION AND TEAM KEY, CARRIED STRAIGHT ACROSS FROM THE        *        
034600* STANDING MASTER RECORD.                                        *        
034700         10  ST-DIVISION-ID       PIC 9(9).                               
034800         10  ST-TEAM-ID           PIC 9(9).                               
034900* SEASON RECORD AND GOAL COUNTS, ALSO CARRIED STRAIGHT ACROSS.   *        
035000         10  ST-PLAYED            PIC 9(4).                               
035100         10  ST-WON               PIC 9(4).                               
035200         10  ST-DRAWN             PIC 9(4).                               
035300         10  ST-LOST              PIC 9(4).                               
035400         10  ST-GOALS-FOR         PIC 9(5).                               
035500         10  ST-GOALS-AGAINST     PIC 9(5).                               
035600         10  ST-GOAL-DIFF         PIC S9(5).                              
035700         10  ST-POINTS            PIC 9(5).                               
035800* THE COMBINED RANK NUMBER BUILT BY 1180-BUILD-RANK-KEY -        *        
035900* THIS IS THE ONLY FIELD 4150-COMPARE-SWAP ACTUALLY LOOKS AT.    *        
036000         10  ST-RANK-KEY          PIC 9(11) COMP.                         
036100* FOUR SPARE BYTES PER ENTRY - ROUNDS THE ROW OUT TO AN EVEN     *        
036200* BOUNDARY FOR THE SWAP MOVE IN 4150-COMPARE-SWAP BELOW.         *        
036300         10  FILLER               PIC X(4).                               
036400                                                                          
036500* SWAP AREA FOR 4100-SORT-DIVISION - SAME SHAPE AS ONE           *        
036600* OCCURRENCE OF STANDING-ENTRY ABOVE, USED AS SCRATCH SPACE      *        
036700* WHILE TWO ADJACENT ROWS ARE EXCHANGED.                         *        
036800 01  SWAP-STANDING-ENTRY.                                                 
036900* FIELD-FOR-FIELD MIRROR OF STANDING-ENTRY ABOVE - NOTHING HERE *         
037000* HAS ANY LIFE OF ITS OWN OUTSIDE OF 4150-COMPARE-SWAP'S THREE  *         
037100* MOVE STATEMENTS.                                              *         
037200* SAME TEN FIELDS, SAME RANK KEY, SAME FOUR-BYTE PAD AS          *        
037300* STANDING-ENTRY - THE GROUP MOVE IN 4150-COMPARE-SWAP DEPENDS   *        
037400* ON THE TWO GROUPS BEING IDENTICAL IN SHAPE AND LENGTH.         *        
037500     05  SW-DIVISION-ID           PIC 9(9).                               
037600     05  SW-TEAM-ID               PIC 9(9).                               
037700     05  SW-PLAYED                PIC 9(4).                               
037800     05  SW-WON                   PIC 9(4).                               
037900     05  SW-DRAWN                 PIC 9(4).                               
038000     05  SW-LOST                  PIC 9(4).                               
038100     05  SW-GOALS-FOR             PIC 9(5).                               
038200     05  SW-GOALS-AGAINST         PIC 9(5).                               
038300     05  SW-GOAL-DIFF             PIC S9(5).                              
038400     05  SW-POINTS                PIC 9(5).                               
038500     05  SW-RANK-KEY              PIC 9(11) COMP.                         
038600     05  FILLER                   PIC X(4).                               
038700                                                                          
038800* TEAM-TABLE-AREA IS THE IN-MEMORY COPY OF THE TEAM MASTER,      *        
038900* LOADED ONCE BY 1200-LOAD-TEAM-MASTER AND NEVER CHANGED AFTER   *        
039000* THAT - THIS STEP ONLY EVER READS IT, THROUGH 6000-FIND-TEAM-   *        
039100* NAME'S LINEAR SCAN.                                            *        
039200 01  TEAM-TABLE-AREA.                                                     
039300* 100 ENTRIES COVERS EVERY CLUB THIS LEAGUE OFFICE HAS EVER      *        
039400* CARRIED ON THE TEAM MASTER AT ONE TIME.                        *        
039500     05  TEAM-ENTRY OCCURS 100 TIMES.                                     
039600* MATCHED AGAINST O-TEAM-ID BY 6000-FIND-TEAM-NAME'S SCAN.       *        
039700         10  TX-TEAM-ID           PIC 9(9).                               
039800* MOVED TO O-TEAM-NAME ONCE THE MATCHING ROW IS FOUND.           *        
039900         10  TX-TEAM-NAME         PIC X(30).                              
040000* CARRIED ACROSS FROM TM-DIVISION-ID BUT NOT USED BY THIS STEP - *        
040100* THE STANDING TABLE, NOT THE TEAM TABLE, DRIVES THE BREAK.      *        
040200         10  TX-DIVISION-ID       PIC 9(9).                               
040300         10  FILLER               PIC X(6).                               
040400                                                                          
040500* COMPANY-TITLE IS THE TOP-OF-PAGE BANNER LINE - DATE ON THE     *        
040600* LEFT, LEAGUE NAME IN THE MIDDLE, PAGE NUMBER ON THE RIGHT,     *        
040700* THE SAME THREE-PART SHAPE THIS SHOP'S OTHER REPORT TITLES USE. *        
040800 01  COMPANY-TITLE.                                                       
040900* RUN DATE, LEFT-JUSTIFIED UNDER THE 'DATE: ' CAPTION - FILLED   *        
041000* ONCE FROM CURRENT-DATE-AND-TIME BY 1000-INITIALIZE.            *        
041100* DATE PRINTS MM/DD/YYYY - O-YY WAS WIDENED TO FOUR DIGITS BY    *        
041200* THE Y2K CHANGE LOG ENTRIES ABOVE, THOUGH THE ACCEPT ... FROM   *        
041300* DATE STATEMENT IN 1000-INITIALIZE STILL ONLY SUPPLIES A        *        
041400* TWO-DIGIT YEAR, AS IT ALWAYS HAS ON THIS COMPILER.             *        
041500     05  FILLER                  PIC X(6)    VALUE 'DATE: '.              
041600     05  O-MM                    PIC 99.                                  
041700     05  FILLER                  PIC X       VALUE '/'.                   
041800     05  O-DD                    PIC 99.                                  
041900     05  FILLER                  PIC X       VALUE '/'.                   
042000     05  O-YY                    PIC 9(4).                                
042100     05  FILLER                  PIC X(20)   VALUE SPACES.                
042200* THE LEAGUE OFFICE NAME, CENTERED BETWEEN THE DATE AND THE      *        
042300* PAGE NUMBER ON EVERY PAGE TOP.                                 *        
042400     05  FILLER                  PIC X(30)   VALUE                        
042500                        'TRI-STATE ATHLETIC LEAGUES   '.                  
042600     05  FILLER                  PIC X(50)   VALUE SPACES.                
042700* PAGE NUMBER - BUMPED BY 9200-HEADINGS EACH TIME A NEW PAGE    *         
042800* TOP PRINTS.                                                   *         
042900     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.              
043000     05  O-PCTR                  PIC ZZZ9.                                
043100     05  FILLER                  PIC X(6)    VALUE SPACES.                
043200                                                                          
043300* COLUMN-HEADINGS PRINTS ONCE UNDER EVERY COMPANY-TITLE - ONE    *        
043400* CAPTION PER DETAIL-LINE FIELD BELOW, IN THE SAME ORDER.        *        
043500 01  COLUMN-HEADINGS.                                                     
043600* RANK, TEAM ID, TEAM NAME - THE THREE IDENTIFYING COLUMNS,     *         
043700* LEFTMOST ON THE LINE, MATCHING O-RANK/O-TEAM-ID/O-TEAM-NAME   *         
043800* ON DETAIL-LINE BELOW.                                          *        
043900     05  FILLER                  PIC X(4)    VALUE 'RANK'.                
044000     05  FILLER                  PIC X(2)    VALUE SPACES.                
044100     05  FILLER                  PIC X(9)    VALUE 'TEAM ID  '.           
044200     05  FILLER                  PIC X(2)    VALUE SPACES.                
044300     05  FILLER                  PIC X(30)   VALUE                        
044400                        'TEAM NAME                     '.                 
044500     05  FILLER                  PIC X(2)    VALUE SPACES.                
044600* PLAYED, WON, DRAWN, LOST - THE FOUR SEASON-RECORD CAPTIONS,    *        
044700* ABBREVIATED TO FOUR CHARACTERS TO FIT THE LEAGUE OFFICE'S      *        
044800* USUAL NARROW-COLUMN REPORT STYLE.                              *        
044900     05  FILLER                  PIC X(4)    VALUE 'PLD '.                
045000     05  FILLER                  PIC X(2)    VALUE SPACES.                
045100     05  FILLER                  PIC X(4)    VALUE 'WON '.                
045200     05  FILLER                  PIC X(2)    VALUE SPACES.                
045300     05  FILLER                  PIC X(4)    VALUE 'DRN '.                
045400     05  FILLER                  PIC X(2)    VALUE SPACES.                
045500     05  FILLER                  PIC X(4)    VALUE 'LST '.                
045600     05  FILLER                  PIC X(2)    VALUE SPACES.                
045700* GOALS FOR, GOALS AGAINST, GOAL DIFFERENCE, POINTS - THE FOUR   *        
045800* SCORING CAPTIONS, IN THE SAME ORDER THE SORT KEY IS BUILT IN   *        
045900* 1180-BUILD-RANK-KEY (POINTS, THEN GOAL DIFFERENCE).            *        
046000     05  FILLER                  PIC X(5)    VALUE 'GF   '.               
046100     05  FILLER                  PIC X(2)    VALUE SPACES.                
046200     05  FILLER                  PIC X(5)    VALUE 'GA   '.               
046300     05  FILLER                  PIC X(2)    VALUE SPACES.                
046400     05  FILLER                  PIC X(5)    VALUE 'GD   '.               
046500     05  FILLER                  PIC X(2)    VALUE SPACES.                
046600     05  FILLER                  PIC X(5)    VALUE 'PTS  '.               
046700     05  FILLER                  PIC X(33)   VALUE SPACES.                
046800                                                                          
046900* ONE BLANK 132-BYTE LINE, USED TO SPACE OUT THE REPORT AFTER A  *        
047000* DIVISION HEADING AND AFTER EACH DIVISION'S TOTALS LINE.        *        
047100 01  BLANK-LINE.                                                          
047200     05  FILLER                  PIC X(132)  VALUE SPACES.                
047300                                                                          
047400* DIVISION CONTROL BREAK LINE - PRINTED ONCE PER DIVISION BY     *        
047500* 5000-PRINT-DIVISION-HEADING BEFORE THAT DIVISION'S DETAIL      *        
047600* LINES BEGIN.                                                   *        
047700 01  DIVISION-HEADING-LINE.                                               
047800     05  FILLER                  PIC X(11)   VALUE 'DIVISION: '.          
047900     05  O-DIVISION-ID           PIC 9(9).                                
048000     05  FILLER                  PIC X(112)  VALUE SPACES.                
048100                                                                          
048200* ONE DETAIL-LINE PER RANKED TEAM - FIELD ORDER MATCHES COLUMN-  *        
048300* HEADINGS ABOVE EXACTLY.                                        *        
048400 01  DETAIL-LINE.                                                         
048500* RANK IS ONE-BASED WITHIN THE DIVISION - COMPUTED FRESH BY     *         
048600* 5100-PRINT-DETAIL, NEVER CARRIED IN THE TABLE ITSELF.         *         
048700     05  O-RANK                  PIC ZZZ9.                                
048800     05  FILLER                  PIC X(2)    VALUE SPACES.                
048900     05  O-TEAM-ID               PIC 9(9).                                
049000     05  FILLER                  PIC X(2)    VALUE SPACES.                
049100* FILLED BY 6000-FIND-TEAM-NAME - EITHER THE TEAM MASTER NAME   *         
049200* OR THE "TEAM NOT ON FILE" FALLBACK TEXT.                      *         
049300     05  O-TEAM-NAME             PIC X(30).                               
049400     05  FILLER                  PIC X(2)    VALUE SPACES.                
049500     05  O-PLAYED                PIC ZZZ9.                                
049600     05  FILLER                  PIC X(2)    VALUE SPACES.                
049700     05  O-WON                   PIC ZZZ9.                                
049800     05  FILLER                  PIC X(2)    VALUE SPACES.                
049900     05  O-DRAWN                 PIC ZZZ9.                                
050000     05  FILLER                  PIC X(2)    VALUE SPACES.                
050100     05  O-LOST                  PIC ZZZ9.                                
050200     05  FILLER                  PIC X(2)    VALUE SPACES.                
050300     05  O-GOALS-FOR             PIC ZZZZ9.                               
050400     05  FILLER                  PIC X(2)    VALUE SPACES.                
050500     05  O-GOALS-AGAINST         PIC ZZZZ9.                               
050600     05  FILLER                  PIC X(2)    VALUE SPACES.                
050700* THE ONLY SIGNED FIELD ON THE DETAIL LINE - PRINTS ITS OWN      *        
050800* LEADING MINUS SIGN WHEN A TEAM'S GOAL DIFFERENCE IS NEGATIVE.  *        
050900     05  O-GOAL-DIFF             PIC -(4)9.                               
051000     05  FILLER                  PIC X(2)    VALUE SPACES.                
051100     05  O-POINTS                PIC ZZZZ9.                               
051200     05  FILLER                  PIC X(33)   VALUE SPACES.                
051300                                                                          
051400* DIVISION-TOTALS-LINE USES THE SAME LAYOUT HABIT AS THE         *        
051500* SHOP'S OTHER MAJOR-SUBTOTALS LINES - A LABEL, THEN EACH        *        
051600* TOTAL UNDER ITS OWN CAPTION, RATHER THAN LINING UP UNDER THE   *        
051700* DETAIL-LINE COLUMNS.                                           *        
051800 01  DIVISION-TOTALS-LINE.                                                
051900* INDENTED 23 BYTES SO THE LABEL LINES UP UNDER THE TEAM NAME    *        
052000* COLUMN RATHER THAN THE RANK COLUMN - A MORE READABLE SPOT FOR  *        
052100* A SUBTOTAL LINE THAN FLUSH LEFT.                               *        
052200     05  FILLER                  PIC X(23)   VALUE SPACES.                
052300     05  FILLER                  PIC X(17)   VALUE                        
052400                        'DIVISION TOTALS  '.                              
052500     05  FILLER                  PIC X(17)   VALUE                        
052600                        'MATCHES PLAYED: '.                               
052700     05  O-DIV-PLAYED            PIC Z(6)9.                               
052800     05  FILLER                  PIC X(14)   VALUE SPACES.                
052900     05  FILLER                  PIC X(11)   VALUE 'GOALS FOR: '.         
053000     05  O-DIV-GOALS-FOR         PIC Z(6)9.                               
053100     05  FILLER                  PIC X(36)   VALUE SPACES.                
053200                                                                          
053300* GRAND-TOTALS-LINE-1 CARRIES THE SAME TWO FIGURES AS THE        *        
053400* DIVISION TOTALS LINE ABOVE, SUMMED ACROSS EVERY DIVISION ON    *        
053500* THE REPORT.                                                    *        
053600 01  GRAND-TOTALS-LINE-1.                                                 
053700* SAME 23-BYTE INDENT AS DIVISION-TOTALS-LINE ABOVE, SO THE TWO  *        
053800* KINDS OF SUBTOTAL LINE LINE UP UNDER EACH OTHER ON THE PAGE.   *        
053900     05  FILLER                  PIC X(23)   VALUE SPACES.                
054000     05  FILLER                  PIC X(13)   VALUE                        
054100                        'GRAND TOTALS '.                                  
054200     05  FILLER                  PIC X(17)   VALUE                        
054300                        'MATCHES PLAYED: '.                               
054400     05  O-GT-PLAYED             PIC Z(6)9.                               
054500     05  FILLER                  PIC X(14)   VALUE SPACES.                
054600     05  FILLER                  PIC X(11)   VALUE 'GOALS FOR: '.         
054700     05  O-GT-GOALS-FOR          PIC Z(6)9.                               
054800     05  FILLER                  PIC X(40)   VALUE SPACES.                
054900                                                                          
055000* TRANSACTION CONTROL TOTALS CARRIED FROM THE MATCHPST RUN       *        
055100* CONTROL TRAILER RECORD - THE FIVE FIGURES BELOW MATCH THE      *        
055200* FIVE COUNTERS MATCHPST DISPLAYED ON ITS OWN CONSOLE LISTING,   *        
055300* IN THE SAME ORDER, SO THE TWO RUNS CAN BE BALANCED BY EYE.     *        
055400* THE FILLER BELOW WAS TWO BYTES SHORT UNTIL REQ-7490 - SEE THE  *        
055500* CHANGE LOG - WHICH LEFT THIS LINE ONE BYTE UNDER 132 AND       *        
055600* WRAPPED IT ON SOME PRINTERS.                                   *        
055700 01  GRAND-TOTALS-LINE-2.                                                 
055800     05  FILLER                  PIC X(23)   VALUE SPACES.                
055900     05  FILLER                  PIC X(10)   VALUE 'TRANS RD: '.          
056000     05  O-GT-TRANS-READ         PIC Z(4)9.                               
056100     05  FILLER                  PIC X(2)    VALUE SPACES.                
056200     05  FILLER                  PIC X(10)   VALUE 'POSTED:   '.          
056300     05  O-GT-RESULTS-POSTED     PIC Z(4)9.                               
056400     05  FILLER                  PIC X(2)    VALUE SPACES.                
056500     05  FILLER                  PIC X(10)   VALUE 'REVERSED: '.          
056600     05  O-GT-REVERSALS-APPLIED  PIC Z(4)9.                               
056700     05  FILLER                  PIC X(2)    VALUE SPACES.                
056800     05  FILLER                  PIC X(10)   VALUE 'DELETED:  '.          
056900     05  O-GT-MATCHES-DELETED    PIC Z(4)9.                               
057000     05  FILLER                  PIC X(2)    VALUE SPACES.                
057100     05  FILLER                  PIC X(10)   VALUE 'ERRORS:   '.          
057200     05  O-GT-TRANS-ERRORS       PIC Z(4)9.                               
057300* REQ-7490 WIDENED THIS FROM 24 TO 26 BYTES SO THE LINE TOTALS   *        
057400* THE FULL 132-BYTE PRINT LINE - SEE GRAND-TOTALS-LINE-1 ABOVE   *        
057500* FOR THE SAME SHAPE WITHOUT THE BUG.                            *        
057600     05  FILLER                  PIC X(26)   VALUE SPACES.                
057700                                                                          
057800* DATA-NAME PREFIX KEY                                          *         
057900* SM-  STANDING MASTER RECORD FIELDS (FD STANDING-MASTER)       *         
058000* TM-  TEAM MASTER RECORD FIELDS (FD TEAM-MASTER)                *        
058100* ST-  WORKING-STORAGE STANDING TABLE FIELDS (STANDING-ENTRY)   *         
058200* SW-  SWAP-STANDING-ENTRY SCRATCH FIELDS, SAME SHAPE AS ST-     *        
058300* TX-  WORKING-STORAGE TEAM TABLE FIELDS (TEAM-ENTRY)            *        
058400* TC-  TRAILER-CAPTURE-AREA CONTROL TOTALS FROM MATCHPST         *        
058500* RKB- RANK-KEY-BUILD-AREA COMPOSITE SORT KEY FIELDS             *        
058600* C-   RUN-COUNTERS (PAGE, TABLE COUNTS, DIVISION/GRAND TOTALS)  *        
058700* O-   PRINT-LINE OUTPUT FIELDS, ONE PER REPORT COLUMN           *        
058800* I-   CURRENT-DATE-AND-TIME FIELDS                              *        
058900* H-   CURRENT-DIVISION HOLD FIELD (H-DIVISION-ID)               *        
059000* W-   DIVISION-RANGE WORK FIELDS (W-DIV-FIRST-IDX/LAST-IDX)     *        
059100* SUB- 77-LEVEL SUBSCRIPTS (SEE WORKING-STORAGE SECTION TOP)     *        
059200 PROCEDURE DIVISION.                                                      
059300* MAIN LINE - LOAD BOTH TABLES, PRINT THE FIRST PAGE HEADING,    *        
059400* WALK THE STANDING TABLE ONE DIVISION AT A TIME, PRINT THE      *        
059500* GRAND TOTALS, AND STOP.                                        *        
059600 0000-MAIN-LINE.                                                          
059700* ONE-TIME SETUP - OPEN AND LOAD BOTH MASTER FILES, OPEN THE     *        
059800* REPORT FILE.                                                   *        
059900     PERFORM 1000-INITIALIZE.                                             
060000* PRINT PAGE ONE'S TITLE AND COLUMN HEADINGS BEFORE THE FIRST    *        
060100* DIVISION'S DETAIL LINES BEGIN.                                 *        
060200     PERFORM 9200-HEADINGS.                                               
060300* SUB-STANDING WAS LEFT POINTING AT ROW 1 BY 1000-INITIALIZE -   *        
060400* EACH PASS THROUGH 4000-PROCESS-ONE-DIVISION ADVANCES IT PAST   *        
060500* THE DIVISION IT JUST PRINTED, SO THE LOOP NATURALLY STOPS      *        
060600* WHEN EVERY ROW HAS BEEN COVERED.                               *        
060700     PERFORM 4000-PROCESS-ONE-DIVISION                                    
060800         UNTIL SUB-STANDING > C-STANDING-TABLE-COUNT.                     
060900* PRINT THE LEAGUE-WIDE TOTALS AND THE TRANSACTION CONTROL       *        
061000* TOTALS LIFTED FROM THE MATCHPST TRAILER.                       *        
061100     PERFORM 5900-GRAND-TOTALS.                                           
061200* CLOSE THE REPORT AND SHOW THE OPERATOR THE RUN TOTALS.         *        
061300     PERFORM 9000-CLOSING.                                                
061400* NORMAL END OF JOB - NO ABEND CONDITION IS POSSIBLE PAST THIS   *        
061500* POINT IN A CLEAN RUN.                                          *        
061600     STOP RUN.                                                            
061700                                                                          
061800* OPENS AND LOADS BOTH MASTER FILES INTO WORKING STORAGE, THEN  *         
061900* OPENS THE REPORT FILE FOR OUTPUT.                              *        
062000 1000-INITIALIZE.                                                         
062100* CAPTURE TODAY'S DATE ONCE, UP FRONT, FOR EVERY PAGE HEADING    *        
062200* AND THE CLOSING DISPLAY.                                       *        
062300     ACCEPT I-DATE-ALT FROM DATE.                                         
062400     MOVE I-YY TO O-YY.                                                   
062500     MOVE I-MM TO O-MM.                                                   
062600     MOVE I-DD TO O-DD.                                                   
062700                                                                          
062800* LOAD THE STANDING MASTER COMPLETELY BEFORE TOUCHING THE TEAM  *         
062900* MASTER - THE TRAILER RECORD IS PULLED OFF THE END OF THIS     *         
063000* FILE AS PART OF THE SAME LOAD LOOP.                            *        
063100     OPEN INPUT STANDING-MASTER.                                          
063200     PERFORM 1100-LOAD-STANDING-MASTER                                    
063300         UNTIL STANDING-MASTER-EOF-SW = 'YES'.                            
063400* EVERY STANDING ROW NOW SITS IN STANDING-TABLE-AREA, RANKED     *        
063500* BY DIVISION LOAD ORDER - THE FILE ITSELF IS NOT READ AGAIN.    *        
063600     CLOSE STANDING-MASTER.                                               
063700                                                                          
063800* THEN LOAD THE FULL TEAM ROSTER - USED ONLY FOR NAME LOOKUPS,   *        
063900* NEVER FOR RANKING.                                             *        
064000     OPEN INPUT TEAM-MASTER.                                              
064100     PERFORM 1200-LOAD-TEAM-MASTER                                        
064200         UNTIL TEAM-MASTER-EOF-SW = 'YES'.                                
064300     CLOSE TEAM-MASTER.                                                   
064400                                                                          
064500* OPEN THE REPORT FILE AND POSITION THE MAIN DRIVING SUBSCRIPT   *        
064600* AT THE FIRST STANDING ROW SO 0000-MAIN-LINE'S PERFORM ...      *        
064700* UNTIL IS ALREADY CORRECT THE FIRST TIME IT IS TESTED.          *        
064800     OPEN OUTPUT STANDINGS-REPORT.                                        
064900     MOVE 1 TO SUB-STANDING.                                              
065000                                                                          
065100* LOADS THE STANDING MASTER INTO A TABLE, PULLING THE RUN       *         
065200* CONTROL TRAILER OFF THE FILE RATHER THAN ADDING IT AS A        *        
065300* STANDING ROW.                                                  *        
065400 1100-LOAD-STANDING-MASTER.                                               
065500* AT-END BRANCH - NO MORE ROWS ON THE FILE.  SET THE SWITCH AND *         
065600* FALL STRAIGHT THROUGH TO THE EXIT WITHOUT TESTING A RECORD     *        
065700* THAT WAS NEVER READ.                                           *        
065800     READ STANDING-MASTER INTO STANDING-MASTER-REC                        
065900         AT END                                                           
066000             MOVE 'YES' TO STANDING-MASTER-EOF-SW                         
066100             GO TO 1100-X.                                                
066200                                                                          
066300* THE SENTINEL KEY 999999999/999999999 MARKS THE ONE-RECORD     *         
066400* RUN CONTROL TRAILER MATCHPST APPENDED TO THE FILE - IT IS      *        
066500* PEELED OFF HERE AND NEVER ADDED TO STANDING-TABLE-AREA.        *        
066600     IF SM-DIVISION-ID = 999999999                                        
066700             AND SM-TEAM-ID = 999999999                                   
066800         PERFORM 1150-CAPTURE-CONTROL-TRAILER                             
066900         GO TO 1100-X.                                                    
067000                                                                          
067100* AN ORDINARY STANDING ROW - APPEND IT TO THE NEXT FREE TABLE    *        
067200* ENTRY AND CARRY EVERY FIELD ACROSS UNCHANGED.                  *        
067300     ADD 1 TO C-STANDING-TABLE-COUNT.                                     
067400     MOVE C-STANDING-TABLE-COUNT  TO SUB-STANDING.                        
067500     MOVE SM-DIVISION-ID     TO ST-DIVISION-ID (SUB-STANDING).            
067600     MOVE SM-TEAM-ID         TO ST-TEAM-ID (SUB-STANDING).                
067700     MOVE SM-PLAYED          TO ST-PLAYED (SUB-STANDING).                 
067800     MOVE SM-WON             TO ST-WON (SUB-STANDING).                    
067900     MOVE SM-DRAWN           TO ST-DRAWN (SUB-STANDING).                  
068000     MOVE SM-LOST            TO ST-LOST (SUB-STANDING).                   
068100     MOVE SM-GOALS-FOR       TO ST-GOALS-FOR (SUB-STANDING).              
068200     MOVE SM-GOALS-AGAINST   TO ST-GOALS-AGAINST (SUB-STANDING).          
068300     MOVE SM-GOAL-DIFF       TO ST-GOAL-DIFF (SUB-STANDING).              
068400     MOVE SM-POINTS          TO ST-POINTS (SUB-STANDING).                 
068500* BUILD THE COMBINED RANK KEY NOW, ONCE, RATHER THAN RECOMPUTE   *        
068600* IT EVERY TIME THE SORT COMPARES THIS ROW.                      *        
068700     PERFORM 1180-BUILD-RANK-KEY.                                         
068800* COMMON EXIT POINT FOR 1100-LOAD-STANDING-MASTER.             *          
068900 1100-X.                                                                  
069000     EXIT.                                                                
069100                                                                          
069200* PULLS THE FIVE RUN CONTROL TOTALS OFF THE TRAILER RECORD -     *        
069300* THE TRAILER BORROWS THE ORDINARY STANDING FIELDS TO CARRY      *        
069400* THEM SINCE THE RECORD LAYOUT HAS NO SPARE BYTES OF ITS OWN.    *        
069500 1150-CAPTURE-CONTROL-TRAILER.                                            
069600* PLAYED CARRIES TRANSACTIONS READ, WON CARRIES RESULTS POSTED, *         
069700* AND SO ON DOWN THE LIST OF FIVE COUNTERS, IN THE SAME ORDER    *        
069800* MATCHPST'S 8180-WRITE-CONTROL-TRAILER PARAGRAPH WROTE THEM.    *        
069900     MOVE SM-PLAYED          TO TC-TRANS-READ.                            
070000     MOVE SM-WON             TO TC-RESULTS-POSTED.                        
070100     MOVE SM-DRAWN           TO TC-REVERSALS-APPLIED.                     
070200     MOVE SM-LOST            TO TC-MATCHES-DELETED.                       
070300     MOVE SM-GOALS-FOR       TO TC-TRANS-ERRORS.                          
070400                                                                          
070500* BUILDS ST-RANK-KEY FROM POINTS AND A BIASED GOAL               *        
070600* DIFFERENCE SO ONE NUMERIC COMPARE RANKS BOTH AT ONCE.          *        
070700 1180-BUILD-RANK-KEY.                                                     
070800* POINTS GO IN UNCHANGED - THEY ALREADY OCCUPY THE HIGH-ORDER    *        
070900* DIGITS OF THE COMBINED ELEVEN-DIGIT KEY.                       *        
071000     MOVE SM-POINTS          TO RKB-POINTS.                               
071100* ADDING 500000 TURNS EVEN THE MOST LOPSIDED POSSIBLE GOAL       *        
071200* DIFFERENCE INTO A POSITIVE NUMBER, SO THE COMBINED KEY CAN BE  *        
071300* COMPARED AS A PLAIN UNSIGNED NUMBER IN 4150-COMPARE-SWAP.      *        
071400     COMPUTE RKB-DIFF-BIASED = SM-GOAL-DIFF + 500000.                     
071500     MOVE RANK-KEY-NUM       TO ST-RANK-KEY (SUB-STANDING).               
071600                                                                          
071700* READS ONE TEAM MASTER RECORD AND APPENDS IT TO TEAM-TABLE-     *        
071800* AREA - EVERY ROW ON THE FILE IS LOADED, REGARDLESS OF          *        
071900* WHETHER IT HAS A RESULT POSTED THIS SEASON.                    *        
072000 1200-LOAD-TEAM-MASTER.                                                   
072100* AT-END BRANCH - NO MORE TEAMS ON THE FILE.                     *        
072200     READ TEAM-MASTER INTO TEAM-MASTER-REC                                
072300         AT END                                                           
072400             MOVE 'YES' TO TEAM-MASTER-EOF-SW                             
072500             GO TO 1200-X.                                                
072600                                                                          
072700* A TEAM CAME IN - APPEND IT TO THE NEXT FREE TABLE ENTRY.       *        
072800     ADD 1 TO C-TEAM-TABLE-COUNT.                                         
072900     MOVE C-TEAM-TABLE-COUNT TO SUB-TEAM.                                 
073000     MOVE TM-TEAM-ID         TO TX-TEAM-ID (SUB-TEAM).                    
073100     MOVE TM-TEAM-NAME       TO TX-TEAM-NAME (SUB-TEAM).                  
073200     MOVE TM-DIVISION-ID     TO TX-DIVISION-ID (SUB-TEAM).                
073300* COMMON EXIT POINT FOR 1200-LOAD-TEAM-MASTER.                  *         
073400 1200-X.                                                                  
073500     EXIT.                                                                
073600                                                                          
073700* SETS OFF THE RANGE OF TABLE ENTRIES BELONGING TO ONE           *        
073800* DIVISION, SORTS THEM INTO RANK ORDER, THEN PRINTS THE          *        
073900* DIVISION HEADING, DETAIL LINES, AND DIVISION TOTALS.           *        
074000 4000-PROCESS-ONE-DIVISION.                                               
074100* REMEMBER WHICH DIVISION WE ARE STARTING AND WHERE ITS FIRST    *        
074200* ROW SITS IN THE TABLE.                                         *        
074300     MOVE ST-DIVISION-ID (SUB-STANDING) TO H-DIVISION-ID.                 
074400     MOVE SUB-STANDING TO W-DIV-FIRST-IDX.                                
074500                                                                          
074600* THE STANDING TABLE IS LOADED IN DIVISION ORDER, SO A SIMPLE   *         
074700* BODYLESS SCAN FORWARD FROM THE FIRST ROW FINDS WHERE THIS      *        
074800* DIVISION'S ROWS END AND THE NEXT DIVISION'S BEGIN.             *        
074900     PERFORM VARYING SUB-STANDING FROM SUB-STANDING BY 1                  
075000         UNTIL SUB-STANDING > C-STANDING-TABLE-COUNT                      
075100             OR ST-DIVISION-ID (SUB-STANDING) NOT = H-DIVISION-ID.        
075200                                                                          
075300* THE SCAN STOPPED ONE ROW PAST THE LAST ROW OF THIS DIVISION -  *        
075400* BACK UP ONE TO GET THE ACTUAL LAST INDEX.                      *        
075500     COMPUTE W-DIV-LAST-IDX = SUB-STANDING - 1.                           
075600                                                                          
075700* SORT JUST THIS DIVISION'S SLICE OF THE TABLE, THEN PRINT IT.   *        
075800     PERFORM 4100-SORT-DIVISION THRU 4100-X.                              
075900     PERFORM 5000-PRINT-DIVISION-HEADING.                                 
076000                                                                          
076100* ZERO THE DIVISION RUNNING TOTALS BEFORE THE DETAIL LOOP ROLLS  *        
076200* EACH TEAM'S PLAYED/GOALS-FOR INTO THEM.                        *        
076300     MOVE 0 TO C-DIV-PLAYED.                                              
076400     MOVE 0 TO C-DIV-GOALS-FOR.                                           
076500     PERFORM 5100-PRINT-DETAIL THRU 5100-X                                
076600         VARYING SUB-RANK FROM W-DIV-FIRST-IDX BY 1                       
076700         UNTIL SUB-RANK > W-DIV-LAST-IDX.                                 
076800                                                                          
076900* PRINT THE DIVISION SUBTOTAL LINE AND ROLL IT INTO THE GRAND    *        
077000* TOTALS.                                                        *        
077100     PERFORM 5800-DIVISION-TOTALS.                                        
077200                                                                          
077300* STRAIGHT BUBBLE SORT ON ST-RANK-KEY, HIGHEST FIRST, OVER       *        
077400* THE RANGE W-DIV-FIRST-IDX THRU W-DIV-LAST-IDX ONLY - A TEAM    *        
077500* IN ONE DIVISION NEVER SWAPS WITH A ROW FROM ANOTHER DIVISION.  *        
077600 4100-SORT-DIVISION.                                                      
077700* CLASSIC NESTED-PASS BUBBLE SORT - THE OUTER SUBSCRIPT MAKES    *        
077800* ONE FULL PASS FOR EVERY ROW IN THE RANGE, THE INNER SUBSCRIPT  *        
077900* COMPARES EACH ADJACENT PAIR ON THAT PASS.                      *        
078000     PERFORM 4150-COMPARE-SWAP THRU 4150-X                                
078100         VARYING SUB-SORT-I FROM W-DIV-FIRST-IDX BY 1                     
078200             UNTIL SUB-SORT-I >= W-DIV-LAST-IDX                           
078300         AFTER SUB-SORT-J FROM W-DIV-FIRST-IDX BY 1                       
078400             UNTIL SUB-SORT-J >= W-DIV-LAST-IDX.                          
078500* COMMON EXIT POINT FOR 4100-SORT-DIVISION.                     *         
078600 4100-X.                                                                  
078700     EXIT.                                                                
078800                                                                          
078900* COMPARES ONE ADJACENT PAIR OF ROWS AND SWAPS THEM IF THEY ARE *         
079000* OUT OF ORDER - CALLED ONCE FOR EVERY CELL OF THE NESTED PASS   *        
079100* ABOVE.                                                         *        
079200 4150-COMPARE-SWAP.                                                       
079300* THE NEIGHBORING ROW BEING COMPARED AGAINST IS ALWAYS ONE PAST  *        
079400* THE CURRENT INNER SUBSCRIPT.                                   *        
079500     COMPUTE SUB-SORT-J2 = SUB-SORT-J + 1.                                
079600* LOWER RANK KEY SITTING AHEAD OF A HIGHER ONE MEANS THE TWO     *        
079700* ROWS ARE OUT OF ORDER - SWAP THEM THROUGH THE SCRATCH AREA     *        
079800* SINCE COBOL CANNOT MOVE ONE TABLE ENTRY DIRECTLY INTO ANOTHER  *        
079900* WITHOUT A THIRD HOLDING AREA.                                  *        
080000     IF ST-RANK-KEY (SUB-SORT-J) < ST-RANK-KEY (SUB-SORT-J2)              
080100         MOVE STANDING-ENTRY (SUB-SORT-J)  TO SWAP-STANDING-ENTRY         
080200         MOVE STANDING-ENTRY (SUB-SORT-J2) TO                             
080300                  STANDING-ENTRY (SUB-SORT-J)                             
080400         MOVE SWAP-STANDING-ENTRY TO STANDING-ENTRY (SUB-SORT-J2).        
080500* COMMON EXIT POINT FOR 4150-COMPARE-SWAP.                      *         
080600 4150-X.                                                                  
080700     EXIT.                                                                
080800                                                                          
080900* PRINTS THE DIVISION CONTROL BREAK LINE AND A BLANK LINE        *        
081000* UNDERNEATH IT, AHEAD OF THAT DIVISION'S FIRST DETAIL LINE.     *        
081100 5000-PRINT-DIVISION-HEADING.                                             
081200     MOVE H-DIVISION-ID TO O-DIVISION-ID.                                 
081300* AT EOP FIRES IF THE HEADING ITSELF WOULD CROSS THE FOOTING     *        
081400* LINE SET BY THE FD'S LINAGE CLAUSE - A FRESH PAGE TOP IS       *        
081500* PRINTED BEFORE THE LINE GOES OUT.                              *        
081600     WRITE PRTLINE FROM DIVISION-HEADING-LINE                             
081700         AFTER ADVANCING 2 LINES                                          
081800             AT EOP                                                       
081900                 PERFORM 9200-HEADINGS.                                   
082000     WRITE PRTLINE FROM BLANK-LINE                                        
082100         AFTER ADVANCING 1 LINE.                                          
082200                                                                          
082300* PRINTS ONE RANKED TEAM LINE AND ROLLS ITS PLAYED/GOALS         *        
082400* INTO THE DIVISION TOTALS.                                      *        
082500 5100-PRINT-DETAIL.                                                       
082600* RANK NUMBER IS ONE-BASED WITHIN THE DIVISION, NOT THE RAW     *         
082700* TABLE SUBSCRIPT - SUBTRACT THE DIVISION'S FIRST INDEX BACK     *        
082800* OUT SO THE TOP TEAM ALWAYS PRINTS AS RANK 1.                   *        
082900     COMPUTE O-RANK = SUB-RANK - W-DIV-FIRST-IDX + 1.                     
083000     MOVE ST-TEAM-ID (SUB-RANK)       TO O-TEAM-ID.                       
083100* LOOK UP THE PRINTABLE TEAM NAME BEFORE MOVING THE REMAINING    *        
083200* COLUMNS, SO O-TEAM-NAME IS FILLED BY THE TIME THE LINE WRITES. *        
083300     PERFORM 6000-FIND-TEAM-NAME THRU 6000-X.                             
083400     MOVE ST-PLAYED (SUB-RANK)        TO O-PLAYED.                        
083500     MOVE ST-WON (SUB-RANK)           TO O-WON.                           
083600     MOVE ST-DRAWN (SUB-RANK)         TO O-DRAWN.                         
083700     MOVE ST-LOST (SUB-RANK)          TO O-LOST.                          
083800     MOVE ST-GOALS-FOR (SUB-RANK)     TO O-GOALS-FOR.                     
083900     MOVE ST-GOALS-AGAINST (SUB-RANK) TO O-GOALS-AGAINST.                 
084000     MOVE ST-GOAL-DIFF (SUB-RANK)     TO O-GOAL-DIFF.                     
084100     MOVE ST-POINTS (SUB-RANK)        TO O-POINTS.                        
084200                                                                          
084300* ONE LINE PER RANKED TEAM - A FRESH PAGE TOP IS PRINTED FIRST   *        
084400* IF THIS LINE WOULD OTHERWISE CROSS THE FOOTING LINE.           *        
084500     WRITE PRTLINE FROM DETAIL-LINE                                       
084600         AFTER ADVANCING 1 LINE                                           
084700             AT EOP                                                       
084800                 PERFORM 9200-HEADINGS.                                   
084900                                                                          
085000* ROLL THIS TEAM'S PLAYED AND GOALS-FOR INTO THE RUNNING         *        
085100* DIVISION TOTAL - SAME TWO FIGURES 5800-DIVISION-TOTALS PRINTS. *        
085200     ADD ST-PLAYED (SUB-RANK)     TO C-DIV-PLAYED.                        
085300     ADD ST-GOALS-FOR (SUB-RANK)  TO C-DIV-GOALS-FOR.                     
085400* COMMON EXIT POINT FOR 5100-PRINT-DETAIL.                      *         
085500 5100-X.                                                                  
085600     EXIT.                                                                
085700                                                                          
085800* LOOKS UP O-TEAM-ID IN THE TEAM TABLE.  A TEAM POSTED TO A      *        
085900* STANDING ROW BUT MISSING FROM THE TEAM MASTER PRINTS AS        *        
086000* "TEAM NOT ON FILE" RATHER THAN ABORTING THE RUN.               *        
086100 6000-FIND-TEAM-NAME.                                                     
086200* ASSUME NOT FOUND UNTIL THE SCAN BELOW PROVES OTHERWISE.        *        
086300     MOVE 'NO ' TO TEAM-FOUND-SW.                                         
086400* BODYLESS PERFORM VARYING SCAN - STOPS EITHER WHEN THE MATCH    *        
086500* IS FOUND OR THE TABLE RUNS OUT.                                *        
086600     PERFORM VARYING SUB-TEAM FROM 1 BY 1                                 
086700         UNTIL SUB-TEAM > C-TEAM-TABLE-COUNT                              
086800             OR TX-TEAM-ID (SUB-TEAM) = O-TEAM-ID.                        
086900                                                                          
087000* IF THE SCAN STOPPED BEFORE RUNNING OFF THE END OF THE TABLE,   *        
087100* SUB-TEAM IS SITTING ON THE MATCHING ENTRY.                     *        
087200     IF SUB-TEAM NOT > C-TEAM-TABLE-COUNT                                 
087300         MOVE 'YES' TO TEAM-FOUND-SW                                      
087400         MOVE TX-TEAM-NAME (SUB-TEAM) TO O-TEAM-NAME                      
087500     ELSE                                                                 
087600* A STANDING ROW WITH NO MATCHING TEAM MASTER RECORD IS NOT AN   *        
087700* ABEND CONDITION - IT JUST MEANS THE TEAM MASTER HAS NOT BEEN   *        
087800* KEPT IN STEP WITH THE STANDING MASTER, WHICH DOES HAPPEN.      *        
087900         MOVE 'TEAM NOT ON FILE' TO O-TEAM-NAME.                          
088000* COMMON EXIT POINT FOR 6000-FIND-TEAM-NAME.                    *         
088100 6000-X.                                                                  
088200     EXIT.                                                                
088300                                                                          
088400* PRINTS ONE DIVISION'S SUBTOTAL LINE AND ROLLS IT FORWARD       *        
088500* INTO THE LEAGUE-WIDE GRAND TOTALS.                             *        
088600 5800-DIVISION-TOTALS.                                                    
088700     MOVE C-DIV-PLAYED        TO O-DIV-PLAYED.                            
088800     MOVE C-DIV-GOALS-FOR     TO O-DIV-GOALS-FOR.                         
088900     WRITE PRTLINE FROM DIVISION-TOTALS-LINE                              
089000         AFTER ADVANCING 2 LINES                                          
089100             AT EOP                                                       
089200                 PERFORM 9200-HEADINGS.                                   
089300     WRITE PRTLINE FROM BLANK-LINE                                        
089400         AFTER ADVANCING 1 LINE.                                          
089500                                                                          
089600* THIS DIVISION IS DONE - FOLD ITS TOTALS INTO THE RUNNING       *        
089700* GRAND TOTAL BEFORE 4000-PROCESS-ONE-DIVISION MOVES ON TO THE   *        
089800* NEXT DIVISION, IF ANY.                                         *        
089900     ADD C-DIV-PLAYED    TO C-GT-PLAYED.                                  
090000     ADD C-DIV-GOALS-FOR TO C-GT-GOALS-FOR.                               
090100                                                                          
090200* PRINTS THE LEAGUE-WIDE GRAND TOTAL LINES - MATCHES/GOALS ON    *        
090300* THE FIRST LINE, THE FIVE MATCHPST CONTROL TOTALS ON THE        *        
090400* SECOND - ONCE, AFTER EVERY DIVISION HAS BEEN PROCESSED.        *        
090500 5900-GRAND-TOTALS.                                                       
090600     MOVE C-GT-PLAYED          TO O-GT-PLAYED.                            
090700     MOVE C-GT-GOALS-FOR       TO O-GT-GOALS-FOR.                         
090800     WRITE PRTLINE FROM GRAND-TOTALS-LINE-1                               
090900         AFTER ADVANCING 3 LINES.                                         
091000                                                                          
091100* THE FIVE CONTROL TOTALS CAPTURED BY 1150-CAPTURE-CONTROL-      *        
091200* TRAILER, MOVED STRAIGHT ACROSS TO THE SECOND GRAND TOTALS      *        
091300* LINE'S DISPLAY FIELDS.                                         *        
091400     MOVE TC-TRANS-READ        TO O-GT-TRANS-READ.                        
091500     MOVE TC-RESULTS-POSTED    TO O-GT-RESULTS-POSTED.                    
091600     MOVE TC-REVERSALS-APPLIED TO O-GT-REVERSALS-APPLIED.                 
091700     MOVE TC-MATCHES-DELETED   TO O-GT-MATCHES-DELETED.                   
091800     MOVE TC-TRANS-ERRORS      TO O-GT-TRANS-ERRORS.                      
091900     WRITE PRTLINE FROM GRAND-TOTALS-LINE-2                               
092000         AFTER ADVANCING 2 LINES.                                         
092100                                                                          
092200* CLOSES THE REPORT FILE AND PRINTS THE RUN TOTALS TO THE        *        
092300* OPERATOR CONSOLE SO THE NIGHT-SHIFT OPERATOR CAN CONFIRM THE   *        
092400* REPORT BALANCES WITHOUT PAGING THROUGH THE PRINTOUT ITSELF.    *        
092500 9000-CLOSING.                                                            
092600     CLOSE STANDINGS-REPORT.                                              
092700* ONLY FIRES WHEN THE OPERATOR TURNED ON THE UPSI-0 TRACE        *        
092800* SWITCH FROM THE JCL PARM CARD - NOT PART OF A NORMAL RUN.      *        
092900     IF TRACE-SWITCH                                                      
093000         DISPLAY 'STANDRPT - TRAILER RAW ' TRAILER-CAPTURE-ALT.           
093100     DISPLAY 'STANDRPT - RUN DATE ' I-MM '/' I-DD '/' I-YY.               
093200     DISPLAY 'STANDRPT - DIVISIONS TOTAL MATCHES PLAYED '                 
093300             C-GT-PLAYED.                                                 
093400     DISPLAY 'STANDRPT - DIVISIONS TOTAL GOALS FOR '                      
093500             C-GT-GOALS-FOR.                                              
093600* ADDED UNDER REQ-8602 - LETS THE OPERATOR CONFIRM THE PAGE      *        
093700* COUNT AGAINST THE BURSTER TALLY WITHOUT OPENING THE PRINTOUT.  *        
093800     DISPLAY 'STANDRPT - PAGES PRINTED ' C-PCTR.                          
093900                                                                          
094000* PRINTS A FRESH PAGE TOP - COMPANY TITLE, COLUMN HEADINGS, AND  *        
094100* A BLANK LINE - CALLED ONCE AT THE START OF THE RUN AND AGAIN   *        
094200* EVERY TIME AN AT EOP CLAUSE ABOVE FIRES.                       *        
094300 9200-HEADINGS.                                                           
094400* BUMP THE PAGE COUNTER BEFORE THE NEW PAGE NUMBER IS PRINTED.   *        
094500     ADD 1 TO C-PCTR.                                                     
094600* O-PCTR IS EDITED PIC ZZZ9 - BLANK-SUPPRESSES LEADING ZEROS SO  *        
094700* PAGE 1 PRINTS AS "1", NOT "0001".                              *        
094800     MOVE C-PCTR TO O-PCTR.                                               
094900     WRITE PRTLINE FROM COMPANY-TITLE                                     
095000         AFTER ADVANCING PAGE.                                            
095100     WRITE PRTLINE FROM COLUMN-HEADINGS                                   
095200         AFTER ADVANCING 2 LINES.                                         
095300* THE BLANK LINE BELOW THE COLUMN HEADINGS GIVES THE FIRST       *        
095400* DETAIL LINE OF THE PAGE THE SAME ONE-LINE GAP A DIVISION       *        
095500* HEADING LEAVES AHEAD OF ITS OWN DETAIL LINES.                  *        
095600     WRITE PRTLINE FROM BLANK-LINE                                        
095700         AFTER ADVANCING 1 LINE.                                          
095800* THIS PARAGRAPH HAS NO EXIT LABEL OF ITS OWN - EVERY CALLER     *        
095900* REACHES IT WITH A PLAIN PERFORM, NEVER A PERFORM ... THRU,     *        
096000* SO CONTROL RETURNS HERE AS SOON AS THE LAST WRITE COMPLETES.   *        
