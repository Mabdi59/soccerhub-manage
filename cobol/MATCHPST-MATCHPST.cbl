000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    MATCHPST.                                             
000300     AUTHOR.        D. W. OSTRANDER.                                      
000400     INSTALLATION.  TRI-STATE ATHLETIC LEAGUES - DATA PROCESSING.         
000500     DATE-WRITTEN.  03/07/1989.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      INTERNAL USE ONLY - LEAGUE OFFICE STAFF ONLY.         
000800*****************************************************************         
000900* THIS PROGRAM POSTS MATCH RESULT TRANSACTIONS AGAINST THE      *         
001000* MATCH MASTER AND UPDATES THE DIVISION STANDING MASTER.  EACH  *         
001100* TRANSACTION EITHER RECORDS A FINAL SCORE FOR A MATCH OR       *         
001200* REMOVES A MATCH THAT WAS ENTERED IN ERROR.  WHEN A MATCH IS   *         
001300* ALREADY MARKED COMPLETED THE OLD RESULT IS BACKED OUT OF THE  *         
001400* STANDING MASTER BEFORE THE NEW RESULT (OR THE DELETE) IS      *         
001500* APPLIED, SO A TEAM IS NEVER CREDITED TWICE FOR THE SAME GAME. *         
001600* A SMALL CONTROL RECORD IS APPENDED TO THE END OF THE UPDATED  *         
001700* STANDING MASTER SO THE NIGHTLY STANDRPT STEP CAN PRINT THE    *         
001800* RUN TOTALS WITHOUT A SEPARATE CONTROL FILE.                   *         
001900*****************************************************************         
002000* CHANGE LOG                                                     *        
002100* 03/07/89  DWO  ORIG-4471  INITIAL VERSION FOR SPRING SEASON.   *        
002200* 09/14/89  DWO  ORIG-4471  ADDED DELETE-MATCH TRANSACTION TYPE. *        
002300* 02/02/90  DWO  REQ-4590   FIX ZERO STANDING ROW WHEN A BRAND   *        
002400*                           NEW TEAM POSTS ITS FIRST RESULT.     *        
002500* 11/19/91  RMK  REQ-5102   RAISED MATCH TABLE SIZE TO 200 FOR   *        
002600*                           THE FALL INVITATIONAL BRACKET.       *        
002700* 06/03/93  RMK  REQ-5377   CORRECTED GOAL-DIFF SIGN HANDLING    *        
002800*                           ON THE REWRITTEN STANDING MASTER.    *        
002900* 04/11/95  PJT  REQ-5810   REJECT A MASTER RECORD WHEN HOME AND *        
003000*                           AWAY TEAM ID ARE THE SAME.           *        
003100* 01/22/97  PJT  REQ-6140   ADDED RUN CONTROL TRAILER RECORD FOR *        
003200*                           THE NEW STANDRPT REPORT STEP.        *        
003300* 08/19/98  LCH  Y2K-0019   EXPANDED MATCH DATE TO A FULL FOUR-  *        
003400*                           DIGIT CENTURY YEAR FOR YEAR 2000.    *        
003500* 03/02/99  LCH  Y2K-0019   CONFIRMED CENTURY WINDOW AGAINST THE *        
003600*                           1999-2000 SEASON ROLLOVER SCHEDULE.  *        
003700* 07/08/01  KMS  REQ-6588   ADDED RUN-CONTROL DISPLAY TO THE     *        
003800*                           OPERATOR CONSOLE AT END OF RUN.      *        
003900* 05/15/04  KMS  REQ-6940   POSTPONED AND CANCELLED STATUSES NO  *        
004000*                           LONGER TREATED AS COMPLETED MATCHES. *        
004100* 11/30/05  KMS  REQ-7015   MOVED THE SMALL SCALAR WORK FIELDS   *        
004200*                           (SUBSCRIPTS, SWITCHES) DOWN TO       *        
004300*                           77-LEVEL PER THE SHOP STANDARD.      *        
004400* 04/06/07  KMS  REQ-7210   RAISED STANDING TABLE SIZE TO 150    *        
004500*                           ROWS AHEAD OF THE WINTER EXPANSION.  *        
004600* 10/11/09  DLT  REQ-7488   CONFIRMED REJECT-AND-LOG LOAD EDIT   *        
004700*                           STILL MATCHES CURRENT OFFICE POLICY. *        
004800* 02/14/12  DLT  REQ-7690   ADDED DISPLAY OF MASTER-RECORDS-     *        
004900*                           REJECTED COUNT TO THE CLOSING TOTALS *        
005000*                           AFTER AN OFFICE AUDIT FOUND IT       *        
005100*                           MISSING FROM THE CONSOLE LISTING.    *        
005200* 09/02/14  RGP  REQ-7901   REVIEWED FOR CONTINUED USE OF THE    *        
005300*                           TRAILING-SEPARATE SIGN ON GOAL-DIFF  *        
005400*                           AFTER THE NEW PRINTER DRIVER WENT IN *        
005500*                           NO CHANGE NEEDED.                    *        
005600*****************************************************************         
005700* PROGRAM NOTES                                                 *         
005800*                                                                *        
005900* THE WHOLE RUN IS THREE PASSES: LOAD BOTH MASTERS INTO TABLES,  *        
006000* WALK THE TRANSACTION FILE APPLYING EDITS AND UPDATES AGAINST   *        
006100* THOSE TABLES, THEN REWRITE BOTH MASTERS FROM THE TABLES.  NO   *        
006200* RECORD IS EVER READ OR WRITTEN TWICE - THE TABLES ARE THE      *        
006300* SINGLE SOURCE OF TRUTH WHILE THE STEP IS RUNNING.              *        
006400*                                                                *        
006500* A RESULT POSTING AND A RESULT REVERSAL SHARE THE SAME TWO      *        
006600* OUTCOME PARAGRAPHS (2450/2460, 2500'S OWN IN-LINE LOGIC) SO A  *        
006700* FUTURE CHANGE TO THE SCORING RULE ONLY HAS TO BE MADE ONCE.    *        
006800*                                                                *        
006900* THIS STEP NEVER SORTS ANYTHING - THE TABLES ARE KEPT IN        *        
007000* LOAD ORDER AND SEARCHED LINEARLY.  ORDERING THE LEAGUE TABLE   *        
007100* FOR DISPLAY IS STANDRPT'S JOB, NOT THIS STEP'S.                *        
007200*****************************************************************         
007300 ENVIRONMENT DIVISION.                                                    
007400 CONFIGURATION SECTION.                                                   
007500* SPECIAL-NAMES TIES THE PRINTER CHANNEL, THE TRANSACTION-CODE  *         
007600* CLASS TEST, AND THE OPERATOR TRACE SWITCH TO THE NAMES USED   *         
007700* BELOW IN THE PROCEDURE DIVISION.                              *         
007800 SPECIAL-NAMES.                                                           
007900* C01 IS NOT USED BY THIS STEP (NO PRINT FILE) BUT IS KEPT FOR  *         
008000* CONSISTENCY WITH EVERY OTHER PROGRAM IN THIS SHOP'S LIBRARY.  *         
008100     C01 IS TOP-OF-FORM                                                   
008200* CARRIED FROM THE SHOP'S STANDARD COPY OF SPECIAL-NAMES -      *         
008300* NOT REFERENCED BY THIS PROGRAM'S OWN PROCEDURE DIVISION.      *         
008400     CLASS VALID-TRANS-CODE IS 'R' THRU 'R', 'D' THRU 'D'                 
008500* OPERATOR CONSOLE SWITCH FOR AN EXTRA TRACE DISPLAY - NOT      *         
008600* TURNED ON IN NORMAL PRODUCTION RUNS.                          *         
008700     UPSI-0 ON STATUS IS TRACE-SWITCH.                                    
008800 INPUT-OUTPUT SECTION.                                                    
008900 FILE-CONTROL.                                                            
009000                                                                          
009100* MATCH-MASTER HOLDS ONE ENTRY PER SCHEDULED OR PLAYED FIXTURE. *         
009200     SELECT MATCH-MASTER                                                  
009300         ASSIGN TO MATCHMST                                               
009400         ORGANIZATION IS LINE SEQUENTIAL.                                 
009500                                                                          
009600* MATCH-TRANS IS THE NIGHTLY RESULT-POSTING INPUT FROM THE      *         
009700* LEAGUE OFFICE SCORING CLERKS.                                 *         
009800     SELECT MATCH-TRANS                                                   
009900         ASSIGN TO MATCHTRN                                               
010000         ORGANIZATION IS LINE SEQUENTIAL.                                 
010100                                                                          
010200* STANDING-MASTER HOLDS THE RUNNING LEAGUE TABLE, ONE ENTRY PER *         
010300* DIVISION/TEAM PAIR, PLUS THE RUN CONTROL TRAILER WE WRITE.    *         
010400     SELECT STANDING-MASTER                                               
010500         ASSIGN TO STANDMST                                               
010600         ORGANIZATION IS LINE SEQUENTIAL.                                 
010700                                                                          
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000                                                                          
011100 FD  MATCH-MASTER                                                         
011200* LABEL RECORD IS STANDARD PER SHOP CONVENTION FOR EVERY LINE   *         
011300* SEQUENTIAL FILE IN THIS LIBRARY, EVEN THOUGH THE RUNTIME      *         
011400* SUPPLIES NO ACTUAL TAPE OR DISK LABEL FOR THIS ORGANIZATION.  *         
011500     LABEL RECORD IS STANDARD                                             
011600     DATA RECORD IS MATCH-MASTER-REC                                      
011700     RECORD CONTAINS 92 CHARACTERS.                                       
011800* MATCH RECORD - ONE SCHEDULED OR PLAYED FIXTURE PER ENTRY.     *         
011900* CARRIES THE TWO TEAMS, THE VENUE, THE SCHEDULED DATE/TIME,    *         
012000* THE CURRENT SCORE (ONLY MEANINGFUL ONCE COMPLETED) AND THE    *         
012100* STATUS CODE THE LEAGUE OFFICE USES TO TRACK THE FIXTURE.      *         
012200 01  MATCH-MASTER-REC.                                                    
012300* MM-MATCH-ID IS THE KEY THE TRANSACTION FILE USES TO LOCATE    *         
012400* THIS FIXTURE - SEE 2700-FIND-MATCH BELOW.                     *         
012500     05  MM-MATCH-ID              PIC 9(9).                               
012600* MM-DIVISION-ID TELLS US WHICH LEAGUE TABLE THIS GAME COUNTS   *         
012700* AGAINST WHEN THE RESULT IS POSTED.                            *         
012800     05  MM-DIVISION-ID           PIC 9(9).                               
012900* THE TWO CLUBS PLAYING THIS FIXTURE.  1120-EDIT-MATCH-MASTER-  *         
013000* REC REJECTS A RECORD WHERE THESE TWO KEYS MATCH.              *         
013100     05  MM-HOME-TEAM-ID          PIC 9(9).                               
013200     05  MM-AWAY-TEAM-ID          PIC 9(9).                               
013300* VENUE-ID IS CARRIED FOR THE SCHEDULE PRINTOUT (A SEPARATE     *         
013400* STEP NOT PART OF THIS RUN) - ZERO MEANS NO VENUE ASSIGNED.    *         
013500     05  MM-VENUE-ID              PIC 9(9).                               
013600     05  MM-MATCH-DATE-AND-TIME.                                          
013700* SCHEDULED KICKOFF DATE, FULL FOUR-DIGIT CENTURY YEAR SINCE    *         
013800* THE Y2K-0019 CHANGE.                                          *         
013900         10  MM-MATCH-DATE        PIC 9(8).                               
014000         10  MM-MATCH-TIME        PIC 9(6).                               
014100* ALTERNATE SINGLE-FIELD VIEW FOR DATE/TIME COMPARISONS -       *         
014200* LETS A LATER STEP COMPARE KICKOFF MOMENTS WITH ONE TEST       *         
014300* INSTEAD OF TWO SEPARATE DATE AND TIME COMPARES.               *         
014400     05  MM-DATE-TIME-NUM REDEFINES MM-MATCH-DATE-AND-TIME                
014500                                  PIC 9(14).                              
014600* CURRENT SCORE.  ONLY TRUSTWORTHY WHEN MM-STATUS IS COMPLETED  *         
014700* - A SCHEDULED FIXTURE CARRIES ZEROS HERE UNTIL POSTED.        *         
014800     05  MM-HOME-SCORE            PIC 9(3).                               
014900     05  MM-AWAY-SCORE            PIC 9(3).                               
015000* LEAGUE OFFICE FIXTURE STATUS.  SEE VALID-STATUS-TABLE BELOW   *         
015100* FOR THE FULL LIST OF CODES THIS SHOP RECOGNIZES ON LOAD.      *         
015200     05  MM-STATUS                PIC X(12).                              
015300* THESE TWO 88-LEVELS ARE NOT TESTED DIRECTLY BY THIS COPY OF   *         
015400* THE RECORD - THE WORKING TABLE'S MX-STATUS FIELD CARRIES THE  *         
015500* SAME TWO CONDITION NAMES FOR USE AFTER THE RECORD IS LOADED.  *         
015600         88  MM-COMPLETED             VALUE 'COMPLETED   '.               
015700         88  MM-DELETED               VALUE 'DELETED     '.               
015800* REFEREE-ID IS INFORMATIONAL ONLY IN THIS STEP - ZERO MEANS    *         
015900* NO OFFICIAL HAS BEEN ASSIGNED YET.                            *         
016000     05  MM-REFEREE-ID            PIC 9(9).                               
016100* SIX SPARE BYTES LEFT AT THE END OF THE RECORD FOR WHATEVER    *         
016200* THE NEXT REQUEST ASKS THIS FILE TO CARRY.                     *         
016300     05  FILLER                   PIC X(6).                               
016400                                                                          
016500 FD  MATCH-TRANS                                                          
016600* NO BLOCK CONTAINS CLAUSE IS CODED HERE - THE RUNTIME BLOCKS   *         
016700* LINE SEQUENTIAL FILES ON ITS OWN.                             *         
016800     LABEL RECORD IS STANDARD                                             
016900     DATA RECORD IS MATCH-TRANS-REC                                       
017000     RECORD CONTAINS 16 CHARACTERS.                                       
017100* TRANSACTION RECORD - ONE RESULT POST OR DELETE PER ENTRY *              
017200* RECORD IS BYTE-EXACT TO THE 16-CHARACTER LAYOUT - NO     *              
017300* FILLER BYTE IS AVAILABLE.                                *              
017400 01  MATCH-TRANS-REC.                                                     
017500* KEY OF THE FIXTURE BEING SCORED OR REMOVED.  2700-FIND-MATCH  *         
017600* REJECTS A TRANSACTION WHOSE KEY IS NOT ON THE MATCH MASTER.   *         
017700     05  MT-MATCH-ID              PIC 9(9).                               
017800* ACTION CODE FROM THE SCORING CLERK'S INPUT SHEET - R POSTS OR *         
017900* REPLACES A RESULT, D REMOVES A FIXTURE ENTERED IN ERROR.      *         
018000     05  MT-ACTION-CODE           PIC X(1).                               
018100* 2100-EDIT-TRANSACTION TESTS THESE TWO CONDITIONS TO ROUTE THE *         
018200* TRANSACTION - ANY OTHER VALUE PUNCHED HERE FALLS THROUGH TO   *         
018300* THE INVALID-ACTION-CODE ERROR BRANCH.                         *         
018400         88  MT-POST-RESULT           VALUE 'R'.                          
018500         88  MT-DELETE-MATCH          VALUE 'D'.                          
018600* NEW SCORE FOR ACTION R.  IGNORED BY THE PROGRAM FOR ACTION D, *         
018700* BUT THE CLERKS STILL PUNCH ZEROS IN THESE COLUMNS FOR A       *         
018800* DELETE TRANSACTION SO THE CARD LAYOUT STAYS FIXED-WIDTH.      *         
018900     05  MT-HOME-SCORE            PIC 9(3).                               
019000     05  MT-AWAY-SCORE            PIC 9(3).                               
019100                                                                          
019200 FD  STANDING-MASTER                                                      
019300* THIS FD IS OPENED INPUT AT 1200, THEN REOPENED OUTPUT AT 8100 *         
019400* LATER IN THE SAME RUN ONCE THE WHOLE TABLE HAS BEEN READ IN.  *         
019500     LABEL RECORD IS STANDARD                                             
019600     DATA RECORD IS STANDING-MASTER-REC                                   
019700     RECORD CONTAINS 55 CHARACTERS.                                       
019800* STANDING RECORD - ONE TEAM WITHIN ONE DIVISION PER ENTRY *              
019900* RECORD IS BYTE-EXACT TO THE 55-CHARACTER LAYOUT - NO     *              
020000* FILLER BYTE IS AVAILABLE.  SENTINEL KEYS 999999999 /     *              
020100* 999999999 MARK THE RUN CONTROL TRAILER RECORD WRITTEN BY *              
020200* 8100-REWRITE-STANDING-MASTER FOR THE STANDRPT STEP.      *              
020300 01  STANDING-MASTER-REC.                                                 
020400* SM-DIVISION-ID AND SM-TEAM-ID TOGETHER FORM THE UNIQUE KEY OF *         
020500* THIS LEAGUE-TABLE ROW.                                        *         
020600     05  SM-DIVISION-ID           PIC 9(9).                               
020700     05  SM-TEAM-ID               PIC 9(9).                               
020800* RUNNING SEASON TOTALS - PLAYED MUST ALWAYS EQUAL WON PLUS     *         
020900* DRAWN PLUS LOST FOR THE ROW TO BALANCE.                       *         
021000     05  SM-PLAYED                PIC 9(4).                               
021100     05  SM-WON                   PIC 9(4).                               
021200     05  SM-DRAWN                 PIC 9(4).                               
021300     05  SM-LOST                  PIC 9(4).                               
021400* GOALS SCORED AND CONCEDED ACROSS ALL POSTED RESULTS SO FAR    *         
021500* THIS SEASON.                                                  *         
021600     05  SM-GOALS-FOR             PIC 9(5).                               
021700     05  SM-GOALS-AGAINST         PIC 9(5).                               
021800* SIGNED GOAL DIFFERENCE - GOALS FOR LESS GOALS AGAINST.  THE   *         
021900* SIGN MUST BE A SEPARATE TRAILING BYTE BECAUSE THE RECORD IS   *         
022000* BYTE-EXACT AND AN OVERPUNCHED SIGN WOULD CHANGE THE LAST      *         
022100* DIGIT'S PRINTED VALUE WHEN THE FILE IS LISTED OR COMPARED.    *         
022200     05  SM-GOAL-DIFF             PIC S9(5)                               
022300             SIGN IS TRAILING SEPARATE CHARACTER.                         
022400* LEAGUE POINTS - THREE FOR A WIN, ONE FOR A DRAW, NONE FOR A   *         
022500* LOSS, ACCUMULATED BY 2500-APPLY-STANDINGS BELOW.              *         
022600     05  SM-POINTS                PIC 9(5).                               
022700                                                                          
022800 WORKING-STORAGE SECTION.                                                 
022900* THE FOLLOWING 77-LEVEL ITEMS ARE THE PROGRAM'S SMALL SCALAR   *         
023000* WORK FIELDS - TABLE SUBSCRIPTS THAT ARE USED ALONE RATHER     *         
023100* THAN AS PART OF A LARGER GROUP.  SHOP STANDARD IS TO CARRY    *         
023200* THESE AT 77-LEVEL AHEAD OF THE 01-LEVEL WORK AREAS BELOW.     *         
023300* SUB-MATCH POSITIONS US ON ONE ENTRY OF MATCH-TABLE-AREA.      *         
023400 77  SUB-MATCH                    PIC 9(4) COMP VALUE 0.                  
023500* SUB-STANDING POSITIONS US ON ONE ENTRY OF STANDING-TABLE-     *         
023600* AREA - IT IS REUSED BY EVERY PARAGRAPH THAT TOUCHES A ROW.    *         
023700 77  SUB-STANDING                 PIC 9(4) COMP VALUE 0.                  
023800* SUB-VALID-STATUS DRIVES THE SCAN OF VALID-STATUS-TABLE WHEN   *         
023900* A MASTER RECORD'S STATUS CODE IS BEING CHECKED ON LOAD.       *         
024000 77  SUB-VALID-STATUS             PIC 9(4) COMP VALUE 0.                  
024100                                                                          
024200* WORK-AREA HOLDS THE END-OF-FILE AND FOUND/NOT-FOUND SWITCHES  *         
024300* TESTED BY THE PERFORM ... UNTIL CLAUSES THROUGHOUT THE        *         
024400* PROCEDURE DIVISION.                                           *         
024500 01  WORK-AREA.                                                           
024600* SET TO YES BY THE AT END CLAUSE ON EACH FILE'S READ.          *         
024700* TESTED BY THE 1100/1200/2000 CONTROL LOOPS SO EACH PASS STOPS *         
024800* CLEANLY WHEN ITS OWN INPUT FILE RUNS DRY.                     *         
024900     05  MATCH-MASTER-EOF-SW      PIC XXX     VALUE 'NO '.                
025000     05  STANDING-MASTER-EOF-SW   PIC XXX     VALUE 'NO '.                
025100     05  MATCH-TRANS-EOF-SW       PIC XXX     VALUE 'NO '.                
025200* SET BY 2700-FIND-MATCH TO SHOW WHETHER THE TRANSACTION'S      *         
025300* MATCH-ID WAS LOCATED IN MATCH-TABLE-AREA.                     *         
025400     05  MATCH-FOUND-SW           PIC XXX     VALUE 'NO '.                
025500* FOUR SPARE BYTES, ROUND OUT THE GROUP TO AN EVEN BOUNDARY.    *         
025600     05  FILLER                   PIC X(4)    VALUE ' '.                  
025700                                                                          
025800* RUN-COUNTERS ACCUMULATES THE CONTROL TOTALS THAT GO OUT ON    *         
025900* THE OPERATOR CONSOLE AT 9000-CLOSING AND ONTO THE RUN         *         
026000* CONTROL TRAILER RECORD FOR STANDRPT TO PRINT.                 *         
026100 01  RUN-COUNTERS.                                                        
026200* ONE TRANSACTION READ FROM MATCH-TRANS, REGARDLESS OF HOW IT   *         
026300* IS ULTIMATELY DISPOSED.                                       *         
026400     05  C-TRANS-READ             PIC 9(5) COMP VALUE 0.                  
026500* ONE RESULT SUCCESSFULLY POSTED (ACTION R, MATCH FOUND).       *         
026600     05  C-RESULTS-POSTED         PIC 9(5) COMP VALUE 0.                  
026700* ONE PRIOR RESULT BACKED OUT OF THE STANDING MASTER, EITHER    *         
026800* BECAUSE A SCORE WAS CORRECTED OR A COMPLETED MATCH DELETED.   *         
026900     05  C-REVERSALS-APPLIED      PIC 9(5) COMP VALUE 0.                  
027000* ONE FIXTURE REMOVED BY A 'D' TRANSACTION.                     *         
027100     05  C-MATCHES-DELETED        PIC 9(5) COMP VALUE 0.                  
027200* ONE TRANSACTION REJECTED - MATCH NOT FOUND OR BAD ACTION CODE. *        
027300     05  C-TRANS-ERRORS           PIC 9(5) COMP VALUE 0.                  
027400* ONE MATCH MASTER RECORD REJECTED ON LOAD BY 1120-EDIT-MATCH-  *         
027500* MASTER-REC (SAME-TEAM OR BAD STATUS CODE).                    *         
027600     05  C-MASTER-REJECT-COUNT    PIC 9(5) COMP VALUE 0.                  
027700* HOW MANY FIXTURES ARE CURRENTLY HELD IN MATCH-TABLE-AREA.     *         
027800     05  C-MATCH-TABLE-COUNT      PIC 9(5) COMP VALUE 0.                  
027900* HOW MANY DIVISION/TEAM ROWS ARE CURRENTLY HELD IN STANDING-   *         
028000* TABLE-AREA.                                                   *         
028100     05  C-STANDING-TABLE-COUNT   PIC 9(5) COMP VALUE 0.                  
028200     05  FILLER                   PIC X(4)    VALUE ' '.                  
028300                                                                          
028400* SAVED-RESULT-AREA CARRIES ONE MATCH'S SCORE AND TEAM KEYS     *         
028500* BETWEEN THE 2200/2300 PARAGRAPHS AND THE 2400/2500 STANDING   *         
028600* UPDATE PARAGRAPHS, SO THE SAME REVERSE/APPLY LOGIC CAN BE     *         
028700* SHARED BY A REVERSAL, A DELETE, AND A FRESH POST.             *         
028800 01  SAVED-RESULT-AREA.                                                   
028900* DIVISION THE SAVED RESULT BELONGS TO - CARRIED SO 2600-FIND-  *         
029000* OR-ADD-STANDING CAN MATCH THE RIGHT DIVISION/TEAM ROW.        *         
029100     05  SV-DIVISION-ID           PIC 9(9).                               
029200     05  SV-HOME-TEAM-ID          PIC 9(9).                               
029300     05  SV-AWAY-TEAM-ID          PIC 9(9).                               
029400* THE SCORE BEING REVERSED (OLD RESULT) OR APPLIED (NEW         *         
029500* RESULT) - THE SAME TWO FIELDS SERVE BOTH PURPOSES.            *         
029600     05  SV-HOME-SCORE            PIC 9(3).                               
029700     05  SV-AWAY-SCORE            PIC 9(3).                               
029800* WHICHEVER TEAM 2600-FIND-OR-ADD-STANDING IS CURRENTLY         *         
029900* LOOKING UP - HOME ON THE FIRST CALL, AWAY ON THE SECOND.      *         
030000     05  SV-LOOKUP-TEAM-ID        PIC 9(9).                               
030100     05  FILLER                   PIC X(4)    VALUE ' '.                  
030200                                                                          
030300* TODAY'S DATE FOR THE RUN-CONTROL CONSOLE DISPLAY AT CLOSING.  *         
030400 01  CURRENT-DATE-AND-TIME.                                               
030500     05  I-DATE.                                                          
030600         10  I-YY                 PIC 99.                                 
030700         10  I-MM                 PIC 99.                                 
030800         10  I-DD                 PIC 99.                                 
030900* ALTERNATE SINGLE-FIELD VIEW SO ONE ACCEPT STATEMENT CAN FILL  *         
031000* ALL THREE SUBORDINATE DATE PARTS AT ONCE.                     *         
031100 01  I-DATE-ALT REDEFINES I-DATE  PIC 9(6).                               
031200                                                                          
031300* MATCH-TABLE-AREA IS THE IN-MEMORY COPY OF THE MATCH MASTER -  *         
031400* LOADED BY 1100-LOAD-MATCH-MASTER, UPDATED IN PLACE BY THE     *         
031500* POSTING PARAGRAPHS, AND REWRITTEN TO DISK BY 8000.             *        
031600 01  MATCH-TABLE-AREA.                                                    
031700* 200 ENTRIES IS MORE THAN A FULL SEASON'S FIXTURE LIST FOR     *         
031800* ANY ONE DIVISION THIS LEAGUE OFFICE HAS EVER RUN - RAISED     *         
031900* FROM 120 UNDER REQ-5102 FOR THE FALL INVITATIONAL BRACKET.    *         
032000     05  MATCH-ENTRY OCCURS 200 TIMES.                                    
032100* KEY FIELD - MATCHES MT-MATCH-ID ON THE INCOMING TRANSACTION.  *         
032200         10  MX-MATCH-ID          PIC 9(9).                               
032300         10  MX-DIVISION-ID       PIC 9(9).                               
032400* HOME AND AWAY CLUB KEYS - NEVER EQUAL TO EACH OTHER, PER THE  *         
032500* EDIT IN 1120-EDIT-MATCH-MASTER-REC.                           *         
032600         10  MX-HOME-TEAM-ID      PIC 9(9).                               
032700         10  MX-AWAY-TEAM-ID      PIC 9(9).                               
032800         10  MX-VENUE-ID          PIC 9(9).                               
032900* SCHEDULED KICKOFF DATE AND TIME - NOT UPDATED BY THIS STEP.   *         
033000         10  MX-MATCH-DATE        PIC 9(8).                               
033100         10  MX-MATCH-TIME        PIC 9(6).                               
033200* CURRENT SCORE - ZERO UNTIL A RESULT IS POSTED, THEN HOLDS     *         
033300* WHATEVER THE LATEST 'R' TRANSACTION SUPPLIED.                 *         
033400         10  MX-HOME-SCORE        PIC 9(3).                               
033500         10  MX-AWAY-SCORE        PIC 9(3).                               
033600* FIXTURE STATUS - SET TO COMPLETED BY 2200-POST-RESULT AND TO  *         
033700* DELETED BY 2300-DELETE-MATCH.                                 *         
033800         10  MX-STATUS            PIC X(12).                              
033900         10  MX-REFEREE-ID        PIC 9(9).                               
034000         10  FILLER               PIC X(6).                               
034100                                                                          
034200* STANDING-TABLE-AREA IS THE IN-MEMORY COPY OF THE STANDING     *         
034300* MASTER - LOADED BY 1200-LOAD-STANDING-MASTER, UPDATED BY      *         
034400* 2400-REVERSE-STANDINGS AND 2500-APPLY-STANDINGS, AND          *         
034500* REWRITTEN TO DISK BY 8100.                                    *         
034600 01  STANDING-TABLE-AREA.                                                 
034700* 150 ENTRIES COVERS EVERY DIVISION/TEAM COMBINATION THE        *         
034800* LEAGUE OFFICE EXPECTS TO CARRY IN A SINGLE SEASON'S TABLE.    *         
034900     05  STANDING-ENTRY OCCURS 150 TIMES.                                 
035000* KEY FIELDS - DIVISION-ID PLUS TEAM-ID TOGETHER IDENTIFY ONE   *         
035100* ROW OF THE LEAGUE TABLE, MATCHING SV-DIVISION-ID/SV-LOOKUP-   *         
035200* TEAM-ID WHEN 2600-FIND-OR-ADD-STANDING SCANS THIS TABLE.      *         
035300         10  SX-DIVISION-ID       PIC 9(9).                               
035400         10  SX-TEAM-ID           PIC 9(9).                               
035500* GAMES PLAYED, WON, DRAWN AND LOST SO FAR THIS SEASON.         *         
035600         10  SX-PLAYED            PIC 9(4).                               
035700         10  SX-WON               PIC 9(4).                               
035800         10  SX-DRAWN             PIC 9(4).                               
035900         10  SX-LOST              PIC 9(4).                               
036000* GOALS FOR AND AGAINST - GOAL-DIFF IS NOT CARRIED HERE AT ALL, *         
036100* ONLY RECOMPUTED FROM THESE TWO WHEN THE ROW IS WRITTEN BACK.  *         
036200         10  SX-GOALS-FOR         PIC 9(5).                               
036300         10  SX-GOALS-AGAINST     PIC 9(5).                               
036400* LEAGUE POINTS - THREE PER WIN, ONE PER DRAW, NONE PER LOSS.   *         
036500         10  SX-POINTS            PIC 9(5).                               
036600         10  FILLER               PIC X(4).                               
036700                                                                          
036800* LITERAL TABLE OF THE ONLY STATUS VALUES THE SHOP ALLOWS  *              
036900* A MASTER RECORD TO CARRY ON INPUT.                       *              
037000 01  VALID-STATUS-INFO.                                                   
037100* A FIXTURE NOT YET PLAYED - THE NORMAL STATE FOR A NEWLY       *         
037200* LOADED MATCH BEFORE ANY RESULT HAS BEEN POSTED.               *         
037300     05  FILLER  PIC X(12)  VALUE 'SCHEDULED   '.                         
037400* KICKOFF HAS HAPPENED BUT NO FINAL SCORE HAS BEEN POSTED YET -  *        
037500* CARRIED FOR COMPLETENESS; THIS STEP DOES NOT ACT ON IT.        *        
037600     05  FILLER  PIC X(12)  VALUE 'IN_PROGRESS '.                         
037700* A FINAL SCORE HAS BEEN POSTED - THE ONLY STATUS THAT CAUSES    *        
037800* 2200/2300 TO REVERSE AN EXISTING RESULT.                       *        
037900     05  FILLER  PIC X(12)  VALUE 'COMPLETED   '.                         
038000* RESCHEDULED TO A LATER DATE - NOT TREATED AS COMPLETED SINCE   *        
038100* REQ-6940, EVEN IF IT CARRIES A LEFTOVER NON-ZERO SCORE.        *        
038200     05  FILLER  PIC X(12)  VALUE 'POSTPONED   '.                         
038300* CALLED OFF FOR THE SEASON - ALSO NOT TREATED AS COMPLETED.     *        
038400     05  FILLER  PIC X(12)  VALUE 'CANCELLED   '.                         
038500 01  VALID-STATUS-TABLE REDEFINES VALID-STATUS-INFO.                      
038600* THE OCCURS 5 VIEW USED BY THE PERFORM VARYING SCAN IN          *        
038700* 1120-EDIT-MATCH-MASTER-REC ABOVE.                              *        
038800     05  VS-STATUS           PIC X(12)  OCCURS 5.                         
038900                                                                          
039000*****************************************************************         
039100* DATA-NAME PREFIX KEY, FOR WHOEVER PICKS THIS PROGRAM UP NEXT: *         
039200*                                                                *        
039300*   MM-  FIELDS ON THE FD COPY OF ONE MATCH MASTER RECORD       *         
039400*   MT-  FIELDS ON THE FD COPY OF ONE TRANSACTION RECORD        *         
039500*   SM-  FIELDS ON THE FD COPY OF ONE STANDING MASTER RECORD    *         
039600*   MX-  FIELDS OF ONE WORKING-STORAGE MATCH-TABLE ENTRY        *         
039700*   SX-  FIELDS OF ONE WORKING-STORAGE STANDING-TABLE ENTRY     *         
039800*   SV-  FIELDS OF SAVED-RESULT-AREA, THE SCRATCH PAD CARRIED   *         
039900*        BETWEEN A POST/DELETE AND THE REVERSE/APPLY LOGIC      *         
040000*   C-   RUN-COUNTERS CONTROL TOTALS                            *         
040100*   I-   TODAY'S DATE, BROKEN OUT FOR THE CLOSING DISPLAY       *         
040200*   SUB- TABLE SUBSCRIPTS, HELD AT 77-LEVEL PER SHOP STANDARD   *         
040300*                                                                *        
040400* THE SAME PREFIX SCHEME IS USED BY THE STANDRPT REPORT STEP    *         
040500* THAT READS THIS PROGRAM'S OUTPUT, WITH ST- IN PLACE OF SX-.   *         
040600*****************************************************************         
040700 PROCEDURE DIVISION.                                                      
040800* MAIN LINE - LOAD BOTH MASTERS, POST THE NIGHT'S TRANSACTIONS, *         
040900* REWRITE BOTH MASTERS, SHOW THE RUN TOTALS, AND STOP.          *         
041000 0000-MAIN-LINE.                                                          
041100* ONE-TIME SETUP - OPEN AND LOAD BOTH MASTER FILES, THEN PRIME  *         
041200* THE FIRST TRANSACTION READ.                                   *         
041300     PERFORM 1000-INITIALIZE.                                             
041400* PROCESS EVERY TRANSACTION ON THE FILE BEFORE WRITING ANYTHING *         
041500* BACK OUT - THE TABLES IN WORKING STORAGE ARE THE ONLY COPY    *         
041600* OF THE DATA WHILE THE RUN IS IN PROGRESS.                     *         
041700     PERFORM 2000-PROCESS-TRANSACTIONS                                    
041800         UNTIL MATCH-TRANS-EOF-SW = 'YES'.                                
041900* THE TRANSACTION FILE IS EXHAUSTED - THE TABLES NOW HOLD THE   *         
042000* FINAL STATE OF BOTH MASTERS FOR THIS RUN.                     *         
042100* MATCH MASTER GOES OUT FIRST, THEN STANDING MASTER - ORDER     *         
042200* DOES NOT MATTER HERE SINCE THE TWO FILES DO NOT INTERACT ON   *         
042300* THE WAY OUT, ONLY ON THE WAY IN.                              *         
042400     PERFORM 8000-REWRITE-MATCH-MASTER.                                   
042500     PERFORM 8100-REWRITE-STANDING-MASTER.                                
042600* SHOW THE OPERATOR THE RUN TOTALS AND CLOSE THE LAST FILE.     *         
042700     PERFORM 9000-CLOSING.                                                
042800* NORMAL END OF JOB - NO ABEND CONDITION IS POSSIBLE PAST THIS  *         
042900* POINT IN A CLEAN RUN.                                         *         
043000* STANDRPT IS SCHEDULED AS THE NEXT STEP IN THE NIGHTLY JOB      *        
043100* STREAM AND PICKS UP THE STANDING MASTER THIS STEP JUST WROTE.  *        
043200     STOP RUN.                                                            
043300                                                                          
043400* OPENS AND LOADS BOTH MASTER FILES INTO WORKING STORAGE, THEN  *         
043500* OPENS THE TRANSACTION FILE AND PRIMES THE FIRST READ.         *         
043600 1000-INITIALIZE.                                                         
043700* CAPTURE TODAY'S DATE ONCE, UP FRONT, FOR THE CLOSING DISPLAY. *         
043800     ACCEPT I-DATE-ALT FROM DATE.                                         
043900                                                                          
044000* LOAD THE MATCH MASTER COMPLETELY BEFORE TOUCHING THE          *         
044100* STANDING MASTER - 2700-FIND-MATCH NEEDS THE WHOLE TABLE IN    *         
044200* PLACE BEFORE THE FIRST TRANSACTION IS READ.                   *         
044300     OPEN INPUT MATCH-MASTER.                                             
044400     PERFORM 1100-LOAD-MATCH-MASTER                                       
044500         UNTIL MATCH-MASTER-EOF-SW = 'YES'.                               
044600* EVERY FIXTURE NOW SITS IN MATCH-TABLE-AREA - THE FILE ITSELF  *         
044700* IS NOT TOUCHED AGAIN UNTIL 8000 REWRITES IT AT THE END.       *         
044800     CLOSE MATCH-MASTER.                                                  
044900                                                                          
045000* THEN LOAD WHATEVER STANDING ROWS ALREADY EXIST FROM EARLIER   *         
045100* IN THE SEASON - NEW TEAMS ARE ADDED TO THE TABLE LATER, AS    *         
045200* THEIR FIRST RESULT IS POSTED.                                 *         
045300     OPEN INPUT STANDING-MASTER.                                          
045400     PERFORM 1200-LOAD-STANDING-MASTER                                    
045500         UNTIL STANDING-MASTER-EOF-SW = 'YES'.                            
045600* SAME IDEA - THE STANDING TABLE IS NOW THE ONLY COPY OF THE    *         
045700* LEAGUE TABLE UNTIL 8100 REWRITES THE FILE AT THE END.         *         
045800     CLOSE STANDING-MASTER.                                               
045900                                                                          
046000* PRIME THE READ SO 2000-PROCESS-TRANSACTIONS ALWAYS HAS A      *         
046100* RECORD WAITING WHEN ITS PERFORM ... UNTIL IS FIRST TESTED.    *         
046200* NOTE THIS FILE IS LEFT OPEN - IT STAYS OPEN THROUGH THE WHOLE *         
046300* TRANSACTION LOOP AND IS ONLY CLOSED AT 9000-CLOSING.          *         
046400     OPEN INPUT MATCH-TRANS.                                              
046500     PERFORM 2800-READ-MATCH-TRANS.                                       
046600                                                                          
046700* READS ONE MATCH MASTER RECORD AND, IF IT PASSES EDIT, APPENDS *         
046800* IT TO MATCH-TABLE-AREA.                                       *         
046900 1100-LOAD-MATCH-MASTER.                                                  
047000* AT-END BRANCH - NO MORE FIXTURES ON THE FILE.  SET THE        *         
047100* SWITCH AND FALL STRAIGHT THROUGH TO THE EXIT WITHOUT          *         
047200* ATTEMPTING TO EDIT A RECORD THAT WAS NEVER READ.              *         
047300     READ MATCH-MASTER INTO MATCH-MASTER-REC                              
047400         AT END                                                           
047500             MOVE 'YES' TO MATCH-MASTER-EOF-SW                            
047600             GO TO 1100-X.                                                
047700                                                                          
047800* A RECORD CAME IN - RUN IT THROUGH THE LOAD-TIME EDIT BELOW.   *         
047900     PERFORM 1120-EDIT-MATCH-MASTER-REC.                                  
048000* COMMON EXIT POINT FOR 1100-LOAD-MATCH-MASTER.                 *         
048100 1100-X.                                                                  
048200     EXIT.                                                                
048300                                                                          
048400* REJECTS A MASTER RECORD WHEN THE HOME TEAM AND AWAY TEAM *              
048500* ARE THE SAME, OR THE STATUS CODE IS NOT ONE WE RECOGNIZE.*              
048600 1120-EDIT-MATCH-MASTER-REC.                                              
048700* A TEAM CANNOT PLAY ITSELF - REJECT AND LOG TO THE OPERATOR    *         
048800* CONSOLE RATHER THAN ABORTING THE WHOLE LOAD.                  *         
048900     IF MM-HOME-TEAM-ID = MM-AWAY-TEAM-ID                                 
049000* BUMP THE REJECT COUNT AND TELL THE OPERATOR WHICH MATCH-ID    *         
049100* WAS DROPPED, THEN LEAVE THIS PARAGRAPH WITHOUT TOUCHING THE   *         
049200* TABLE.                                                        *         
049300         ADD 1 TO C-MASTER-REJECT-COUNT                                   
049400         DISPLAY 'MATCHPST - MATCH ' MM-MATCH-ID                          
049500             ' REJECTED - HOME TEAM EQUALS AWAY TEAM'                     
049600         GO TO 1120-X.                                                    
049700                                                                          
049800* SCAN THE FIVE-ENTRY STATUS TABLE FOR A MATCH ON THIS          *         
049900* RECORD'S STATUS CODE.  SUB-VALID-STATUS STOPS EITHER ON A     *         
050000* MATCH OR ONE PAST THE LAST TABLE ENTRY.                       *         
050100     PERFORM VARYING SUB-VALID-STATUS FROM 1 BY 1                         
050200         UNTIL SUB-VALID-STATUS > 5                                       
050300             OR MM-STATUS = VS-STATUS (SUB-VALID-STATUS).                 
050400                                                                          
050500* FALLING OFF THE END OF THE TABLE MEANS THE CODE DID NOT       *         
050600* MATCH ANY OF THE FIVE RECOGNIZED STATUS VALUES.               *         
050700     IF SUB-VALID-STATUS > 5                                              
050800* SAME REJECT-AND-LOG PATTERN AS THE HOME/AWAY CHECK ABOVE.     *         
050900         ADD 1 TO C-MASTER-REJECT-COUNT                                   
051000         DISPLAY 'MATCHPST - MATCH ' MM-MATCH-ID                          
051100             ' REJECTED - INVALID STATUS CODE'                            
051200         GO TO 1120-X.                                                    
051300                                                                          
051400* RECORD PASSED BOTH CHECKS - APPEND IT TO THE IN-MEMORY TABLE. *         
051500     ADD 1 TO C-MATCH-TABLE-COUNT.                                        
051600* SUB-MATCH NOW POINTS AT THE NEW, EMPTY SLOT AT THE END OF THE *         
051700* TABLE - EVERY MOVE BELOW FILLS IN ONE FIELD OF THAT SLOT.     *         
051800     MOVE C-MATCH-TABLE-COUNT       TO SUB-MATCH.                         
051900     MOVE MM-MATCH-ID       TO MX-MATCH-ID (SUB-MATCH).                   
052000     MOVE MM-DIVISION-ID    TO MX-DIVISION-ID (SUB-MATCH).                
052100* THE TWO CLUBS THAT ALREADY PASSED THE SAME-TEAM CHECK ABOVE.  *         
052200     MOVE MM-HOME-TEAM-ID   TO MX-HOME-TEAM-ID (SUB-MATCH).               
052300     MOVE MM-AWAY-TEAM-ID   TO MX-AWAY-TEAM-ID (SUB-MATCH).               
052400     MOVE MM-VENUE-ID       TO MX-VENUE-ID (SUB-MATCH).                   
052500* SCHEDULED KICKOFF DATE AND TIME, CARRIED FORWARD UNCHANGED.   *         
052600     MOVE MM-MATCH-DATE     TO MX-MATCH-DATE (SUB-MATCH).                 
052700     MOVE MM-MATCH-TIME     TO MX-MATCH-TIME (SUB-MATCH).                 
052800* WHATEVER SCORE WAS ON THE INCOMING RECORD - ZEROS UNLESS THE  *         
052900* MASTER WAS ALREADY COMPLETED BEFORE THIS RUN BEGAN.           *         
053000     MOVE MM-HOME-SCORE     TO MX-HOME-SCORE (SUB-MATCH).                 
053100     MOVE MM-AWAY-SCORE     TO MX-AWAY-SCORE (SUB-MATCH).                 
053200     MOVE MM-STATUS         TO MX-STATUS (SUB-MATCH).                     
053300     MOVE MM-REFEREE-ID     TO MX-REFEREE-ID (SUB-MATCH).                 
053400* COMMON EXIT POINT FOR 1120-EDIT-MATCH-MASTER-REC.             *         
053500 1120-X.                                                                  
053600     EXIT.                                                                
053700                                                                          
053800* READS ONE STANDING MASTER RECORD (PRE-EXISTING LEAGUE TABLE   *         
053900* ROWS FROM EARLIER IN THE SEASON) AND APPENDS IT TO STANDING-  *         
054000* TABLE-AREA.  THIS RUN'S STANDING MASTER HAS NO RUN CONTROL    *         
054100* TRAILER OF ITS OWN - THAT IS ONLY WRITTEN ON THE WAY OUT.     *         
054200 1200-LOAD-STANDING-MASTER.                                               
054300* AT-END BRANCH - NO MORE STANDING ROWS ON THE FILE.            *         
054400     READ STANDING-MASTER INTO STANDING-MASTER-REC                        
054500         AT END                                                           
054600             MOVE 'YES' TO STANDING-MASTER-EOF-SW                         
054700             GO TO 1200-X.                                                
054800                                                                          
054900* EVERY ROW ON THE INPUT STANDING MASTER IS TRUSTED AS-IS - NO  *         
055000* EDIT IS APPLIED HERE, SINCE MATCHPST ITSELF WROTE THE FILE    *         
055100* LAST TIME THE STEP RAN.                                       *         
055200     ADD 1 TO C-STANDING-TABLE-COUNT.                                     
055300     MOVE C-STANDING-TABLE-COUNT TO SUB-STANDING.                         
055400     MOVE SM-DIVISION-ID  TO SX-DIVISION-ID (SUB-STANDING).               
055500     MOVE SM-TEAM-ID      TO SX-TEAM-ID (SUB-STANDING).                   
055600* SEASON-TO-DATE PLAYED/WON/DRAWN/LOST COUNTS.                  *         
055700     MOVE SM-PLAYED       TO SX-PLAYED (SUB-STANDING).                    
055800     MOVE SM-WON          TO SX-WON (SUB-STANDING).                       
055900     MOVE SM-DRAWN        TO SX-DRAWN (SUB-STANDING).                     
056000     MOVE SM-LOST         TO SX-LOST (SUB-STANDING).                      
056100* GOALS FOR/AGAINST - GOAL DIFFERENCE IS NOT CARRIED IN THE     *         
056200* TABLE AT ALL; IT IS RECOMPUTED FROM THESE TWO ON THE WAY OUT  *         
056300* BY 8150 SO IT CAN NEVER DRIFT.                                *         
056400     MOVE SM-GOALS-FOR    TO SX-GOALS-FOR (SUB-STANDING).                 
056500     MOVE SM-GOALS-AGAINST TO SX-GOALS-AGAINST (SUB-STANDING).            
056600     MOVE SM-POINTS       TO SX-POINTS (SUB-STANDING).                    
056700* COMMON EXIT POINT FOR 1200-LOAD-STANDING-MASTER.              *         
056800 1200-X.                                                                  
056900     EXIT.                                                                
057000                                                                          
057100* DRIVES ONE TRANSACTION THROUGH EDIT AND POSTING, THEN PRIMES  *         
057200* THE NEXT READ SO THE MAIN-LINE PERFORM ... UNTIL CAN TEST     *         
057300* END OF FILE AGAIN.                                            *         
057400 2000-PROCESS-TRANSACTIONS.                                               
057500* COUNT THIS TRANSACTION WHETHER IT ENDS UP POSTED, REJECTED,   *         
057600* OR A DELETE - THE CONTROL TOTAL IS A READ COUNT, NOT A        *         
057700* SUCCESS COUNT.                                                *         
057800     ADD 1 TO C-TRANS-READ.                                               
057900     PERFORM 2100-EDIT-TRANSACTION.                                       
058000* ADVANCE TO THE NEXT TRANSACTION FOR THE NEXT TIME AROUND THE  *         
058100* MAIN-LINE'S PERFORM ... UNTIL.                                *         
058200     PERFORM 2800-READ-MATCH-TRANS.                                       
058300                                                                          
058400* LOOKS UP THE MATCH AND ROUTES TO THE POST OR DELETE LOGIC.*             
058500* A TRANSACTION FOR A MATCH-ID NOT ON FILE IS REJECTED AND  *             
058600* LOGGED TO THE OPERATOR CONSOLE.                           *             
058700 2100-EDIT-TRANSACTION.                                                   
058800* SUB-MATCH IS LEFT POSITIONED ON THE MATCHING TABLE ENTRY BY   *         
058900* THIS PERFORM, FOR 2200/2300 TO USE BELOW.                     *         
059000     PERFORM 2700-FIND-MATCH.                                             
059100     IF MATCH-FOUND-SW = 'NO '                                            
059200* NO SENSE GOING ANY FURTHER WITH A MATCH-ID THE MASTER DOES    *         
059300* NOT RECOGNIZE - LOG IT AND MOVE ON TO THE NEXT TRANSACTION.   *         
059400         ADD 1 TO C-TRANS-ERRORS                                          
059500         DISPLAY 'MATCHPST - TRANS FOR MATCH ' MT-MATCH-ID                
059600             ' NOT FOUND ON MATCH MASTER'                                 
059700         GO TO 2100-X.                                                    
059800                                                                          
059900* ACTION CODE ROUTES TO THE MATCHING PARAGRAPH.  ANYTHING      *          
060000* OTHER THAN R OR D IS A KEYING ERROR ON THE CLERK'S INPUT.    *          
060100     IF MT-POST-RESULT                                                    
060200         PERFORM 2200-POST-RESULT                                         
060300     ELSE                                                                 
060400         IF MT-DELETE-MATCH                                               
060500             PERFORM 2300-DELETE-MATCH                                    
060600         ELSE                                                             
060700* NEITHER 88-LEVEL CONDITION FIRED - THE ACTION CODE COLUMN     *         
060800* WAS PUNCHED WRONG ON THE SCORING CLERK'S INPUT SHEET.         *         
060900             ADD 1 TO C-TRANS-ERRORS                                      
061000             DISPLAY 'MATCHPST - TRANS FOR MATCH ' MT-MATCH-ID            
061100                 ' HAS AN INVALID ACTION CODE'.                           
061200* COMMON EXIT POINT FOR 2100-EDIT-TRANSACTION.                  *         
061300 2100-X.                                                                  
061400     EXIT.                                                                
061500                                                                          
061600* POSTS A RESULT.  IF THE MATCH WAS ALREADY COMPLETED THE   *             
061700* OLD RESULT IS REVERSED OUT OF THE STANDING MASTER FIRST,  *             
061800* SO A CORRECTED SCORE NEVER DOUBLE-COUNTS THE ORIGINAL     *             
061900* RESULT.                                                   *             
062000 2200-POST-RESULT.                                                        
062100* SAVE THE EXISTING SCORE BEFORE WE OVERWRITE IT, SO THE        *         
062200* REVERSAL PARAGRAPH HAS SOMETHING TO SUBTRACT.                 *         
062300     IF MX-STATUS (SUB-MATCH) = 'COMPLETED   '                            
062400* SNAPSHOT THE DIVISION AND BOTH TEAM KEYS ALONG WITH THE OLD   *         
062500* SCORE - 2400-REVERSE-STANDINGS READS ALL FIVE OF THESE.       *         
062600         MOVE MX-DIVISION-ID (SUB-MATCH)  TO SV-DIVISION-ID               
062700         MOVE MX-HOME-TEAM-ID (SUB-MATCH) TO SV-HOME-TEAM-ID              
062800         MOVE MX-AWAY-TEAM-ID (SUB-MATCH) TO SV-AWAY-TEAM-ID              
062900         MOVE MX-HOME-SCORE (SUB-MATCH)   TO SV-HOME-SCORE                
063000         MOVE MX-AWAY-SCORE (SUB-MATCH)   TO SV-AWAY-SCORE                
063100* UNWIND THE OLD RESULT FROM BOTH TEAMS' STANDING ROWS BEFORE   *         
063200* THE NEW SCORE IS APPLIED BELOW.                               *         
063300         PERFORM 2400-REVERSE-STANDINGS THRU 2400-X                       
063400         ADD 1 TO C-REVERSALS-APPLIED.                                    
063500                                                                          
063600* STAMP THE NEW SCORE AND STATUS ONTO THE MATCH TABLE ENTRY.    *         
063700     MOVE MT-HOME-SCORE TO MX-HOME-SCORE (SUB-MATCH).                     
063800     MOVE MT-AWAY-SCORE TO MX-AWAY-SCORE (SUB-MATCH).                     
063900* A CORRECTION TO AN ALREADY-COMPLETED MATCH STAYS COMPLETED -  *         
064000* A FRESH POST OF A SCHEDULED FIXTURE BECOMES COMPLETED HERE    *         
064100* FOR THE FIRST TIME.                                           *         
064200     MOVE 'COMPLETED   ' TO MX-STATUS (SUB-MATCH).                        
064300                                                                          
064400* THEN APPLY THE NEW RESULT TO BOTH TEAMS' STANDING ROWS.       *         
064500     MOVE MX-DIVISION-ID (SUB-MATCH)  TO SV-DIVISION-ID.                  
064600     MOVE MX-HOME-TEAM-ID (SUB-MATCH) TO SV-HOME-TEAM-ID.                 
064700     MOVE MX-AWAY-TEAM-ID (SUB-MATCH) TO SV-AWAY-TEAM-ID.                 
064800* THE NEW SCORE COMES STRAIGHT FROM THE TRANSACTION RECORD, NOT *         
064900* FROM THE SAVED-RESULT-AREA USED FOR THE REVERSAL ABOVE.       *         
065000     MOVE MT-HOME-SCORE               TO SV-HOME-SCORE.                   
065100     MOVE MT-AWAY-SCORE               TO SV-AWAY-SCORE.                   
065200     PERFORM 2500-APPLY-STANDINGS.                                        
065300     ADD 1 TO C-RESULTS-POSTED.                                           
065400                                                                          
065500* DELETES A MATCH.  A COMPLETED MATCH IS REVERSED OUT OF THE*             
065600* STANDING MASTER BEFORE THE MATCH IS DROPPED FROM THE      *             
065700* TABLE.                                                    *             
065800 2300-DELETE-MATCH.                                                       
065900* ONLY A COMPLETED FIXTURE HAS A POSTED RESULT TO BACK OUT -    *         
066000* A STILL-SCHEDULED FIXTURE NEVER TOUCHED THE STANDING TABLE.   *         
066100     IF MX-STATUS (SUB-MATCH) = 'COMPLETED   '                            
066200* SAME SNAPSHOT-THEN-REVERSE PATTERN USED BY 2200-POST-RESULT   *         
066300* ABOVE - THE REVERSAL PARAGRAPH DOES NOT CARE WHETHER IT WAS   *         
066400* CALLED FOR A CORRECTION OR A DELETE.                          *         
066500         MOVE MX-DIVISION-ID (SUB-MATCH)  TO SV-DIVISION-ID               
066600         MOVE MX-HOME-TEAM-ID (SUB-MATCH) TO SV-HOME-TEAM-ID              
066700         MOVE MX-AWAY-TEAM-ID (SUB-MATCH) TO SV-AWAY-TEAM-ID              
066800         MOVE MX-HOME-SCORE (SUB-MATCH)   TO SV-HOME-SCORE                
066900         MOVE MX-AWAY-SCORE (SUB-MATCH)   TO SV-AWAY-SCORE                
067000         PERFORM 2400-REVERSE-STANDINGS THRU 2400-X                       
067100         ADD 1 TO C-REVERSALS-APPLIED.                                    
067200                                                                          
067300* MARK THE MATCH ENTRY DELETED SO 8050 DROPS IT FROM THE        *         
067400* REWRITTEN MATCH MASTER.  THE ROW IS NOT PHYSICALLY REMOVED    *         
067500* FROM THE TABLE HERE - ONLY FLAGGED, SINCE A LATER TRANSACTION *         
067600* SHOULD NOT BE ABLE TO RESURRECT IT BY MATCH-ID.               *         
067700     MOVE 'DELETED     ' TO MX-STATUS (SUB-MATCH).                        
067800     ADD 1 TO C-MATCHES-DELETED.                                          
067900                                                                          
068000* SUBTRACTS ONE PLAYED RESULT FOR BOTH TEAMS FROM THE       *             
068100* STANDING TABLE, USING THE SCORE SAVED IN SAVED-RESULT-AREA*             
068200 2400-REVERSE-STANDINGS.                                                  
068300* BACK OUT THE HOME TEAM'S SIDE OF THE RESULT FIRST.            *         
068400     MOVE SV-HOME-TEAM-ID TO SV-LOOKUP-TEAM-ID.                           
068500* THIS LEAVES SUB-STANDING POINTED AT THE HOME TEAM'S ROW FOR   *         
068600* THE SUBTRACTS THAT FOLLOW.                                    *         
068700     PERFORM 2600-FIND-OR-ADD-STANDING THRU 2600-X.                       
068800     SUBTRACT 1 FROM SX-PLAYED (SUB-STANDING).                            
068900* THE HOME TEAM'S GOALS-FOR WAS THE OLD HOME SCORE, AND ITS     *         
069000* GOALS-AGAINST WAS THE OLD AWAY SCORE.                         *         
069100     SUBTRACT SV-HOME-SCORE FROM SX-GOALS-FOR (SUB-STANDING).             
069200     SUBTRACT SV-AWAY-SCORE                                               
069300         FROM SX-GOALS-AGAINST (SUB-STANDING).                            
069400* UNWIND THE WIN/DRAW/LOSS AND POINTS THE OLD RESULT GAVE THE   *         
069500* HOME TEAM.                                                    *         
069600     PERFORM 2450-REVERSE-OUTCOME-HOME.                                   
069700                                                                          
069800* THEN THE AWAY TEAM'S SIDE, MIRRORING THE SAME SCORE.          *         
069900     MOVE SV-AWAY-TEAM-ID TO SV-LOOKUP-TEAM-ID.                           
070000     PERFORM 2600-FIND-OR-ADD-STANDING THRU 2600-X.                       
070100     SUBTRACT 1 FROM SX-PLAYED (SUB-STANDING).                            
070200* THE AWAY TEAM'S GOALS-FOR/AGAINST ARE THE MIRROR OF THE HOME  *         
070300* TEAM'S ABOVE.                                                 *         
070400     SUBTRACT SV-AWAY-SCORE FROM SX-GOALS-FOR (SUB-STANDING).             
070500     SUBTRACT SV-HOME-SCORE                                               
070600         FROM SX-GOALS-AGAINST (SUB-STANDING).                            
070700     PERFORM 2460-REVERSE-OUTCOME-AWAY.                                   
070800* COMMON EXIT POINT FOR 2400-REVERSE-STANDINGS.                 *         
070900 2400-X.                                                                  
071000     EXIT.                                                                
071100                                                                          
071200* UNDOES THE WIN/DRAW/LOSS AND POINTS EFFECT OF THE SAVED       *         
071300* RESULT ON THE HOME TEAM'S ROW.  MIRROR IMAGE OF THE OUTCOME   *         
071400* LOGIC IN 2500-APPLY-STANDINGS BELOW, SUBTRACTING INSTEAD OF   *         
071500* ADDING.                                                       *         
071600 2450-REVERSE-OUTCOME-HOME.                                               
071700* THE OLD RESULT WAS A HOME WIN - TAKE BACK THE WIN AND THE     *         
071800* THREE POINTS IT EARNED.                                       *         
071900     IF SV-HOME-SCORE > SV-AWAY-SCORE                                     
072000         SUBTRACT 1 FROM SX-WON (SUB-STANDING)                            
072100         SUBTRACT 3 FROM SX-POINTS (SUB-STANDING)                         
072200     ELSE                                                                 
072300* THE OLD RESULT WAS A DRAW - TAKE BACK THE DRAW AND THE ONE    *         
072400* POINT IT EARNED.                                              *         
072500         IF SV-HOME-SCORE = SV-AWAY-SCORE                                 
072600             SUBTRACT 1 FROM SX-DRAWN (SUB-STANDING)                      
072700             SUBTRACT 1 FROM SX-POINTS (SUB-STANDING)                     
072800         ELSE                                                             
072900* OTHERWISE THE OLD RESULT WAS A HOME LOSS - TAKE BACK THE      *         
073000* LOSS COUNT ONLY, SINCE A LOSS NEVER EARNED ANY POINTS.        *         
073100             SUBTRACT 1 FROM SX-LOST (SUB-STANDING).                      
073200                                                                          
073300* SAME IDEA FOR THE AWAY TEAM'S ROW - NOTE THE COMPARISON IS    *         
073400* FLIPPED SINCE THE AWAY TEAM WINS WHEN ITS OWN SCORE IS        *         
073500* HIGHER THAN THE HOME TEAM'S.                                  *         
073600 2460-REVERSE-OUTCOME-AWAY.                                               
073700     IF SV-AWAY-SCORE > SV-HOME-SCORE                                     
073800         SUBTRACT 1 FROM SX-WON (SUB-STANDING)                            
073900         SUBTRACT 3 FROM SX-POINTS (SUB-STANDING)                         
074000     ELSE                                                                 
074100         IF SV-AWAY-SCORE = SV-HOME-SCORE                                 
074200             SUBTRACT 1 FROM SX-DRAWN (SUB-STANDING)                      
074300             SUBTRACT 1 FROM SX-POINTS (SUB-STANDING)                     
074400         ELSE                                                             
074500             SUBTRACT 1 FROM SX-LOST (SUB-STANDING).                      
074600                                                                          
074700* ADDS ONE PLAYED RESULT FOR BOTH TEAMS TO THE STANDING     *             
074800* TABLE, CREATING A ZEROED ROW FIRST IF ONE DOES NOT EXIST. *             
074900 2500-APPLY-STANDINGS.                                                    
075000* HOME TEAM'S SIDE OF THE RESULT - PLAYED, GOALS, THEN THE      *         
075100* WIN/DRAW/LOSS OUTCOME AND ITS LEAGUE POINTS.                  *         
075200     MOVE SV-HOME-TEAM-ID TO SV-LOOKUP-TEAM-ID.                           
075300     PERFORM 2600-FIND-OR-ADD-STANDING THRU 2600-X.                       
075400     ADD 1 TO SX-PLAYED (SUB-STANDING).                                   
075500* HOME TEAM SCORED SV-HOME-SCORE GOALS AND CONCEDED SV-AWAY-    *         
075600* SCORE GOALS IN THIS FIXTURE.                                  *         
075700     ADD SV-HOME-SCORE TO SX-GOALS-FOR (SUB-STANDING).                    
075800     ADD SV-AWAY-SCORE TO SX-GOALS-AGAINST (SUB-STANDING).                
075900* THREE POINTS FOR A WIN, ONE FOR A DRAW, NONE FOR A LOSS -     *         
076000* THE LEAGUE OFFICE'S STANDARD SCORING RULE.                    *         
076100     IF SV-HOME-SCORE > SV-AWAY-SCORE                                     
076200         ADD 1 TO SX-WON (SUB-STANDING)                                   
076300         ADD 3 TO SX-POINTS (SUB-STANDING)                                
076400     ELSE                                                                 
076500         IF SV-HOME-SCORE = SV-AWAY-SCORE                                 
076600             ADD 1 TO SX-DRAWN (SUB-STANDING)                             
076700             ADD 1 TO SX-POINTS (SUB-STANDING)                            
076800         ELSE                                                             
076900             ADD 1 TO SX-LOST (SUB-STANDING).                             
077000                                                                          
077100* AWAY TEAM'S SIDE OF THE SAME RESULT - GOALS FOR AND AGAINST   *         
077200* ARE SWAPPED SINCE THIS TEAM WAS ON THE OTHER END OF THE       *         
077300* SCORELINE.                                                    *         
077400     MOVE SV-AWAY-TEAM-ID TO SV-LOOKUP-TEAM-ID.                           
077500     PERFORM 2600-FIND-OR-ADD-STANDING THRU 2600-X.                       
077600     ADD 1 TO SX-PLAYED (SUB-STANDING).                                   
077700     ADD SV-AWAY-SCORE TO SX-GOALS-FOR (SUB-STANDING).                    
077800     ADD SV-HOME-SCORE TO SX-GOALS-AGAINST (SUB-STANDING).                
077900* THE AWAY TEAM WINS WHEN ITS OWN SCORE IS THE HIGHER OF THE    *         
078000* TWO - THE COMPARISON IS THE MIRROR OF THE HOME TEST ABOVE.    *         
078100     IF SV-AWAY-SCORE > SV-HOME-SCORE                                     
078200         ADD 1 TO SX-WON (SUB-STANDING)                                   
078300         ADD 3 TO SX-POINTS (SUB-STANDING)                                
078400     ELSE                                                                 
078500         IF SV-AWAY-SCORE = SV-HOME-SCORE                                 
078600             ADD 1 TO SX-DRAWN (SUB-STANDING)                             
078700             ADD 1 TO SX-POINTS (SUB-STANDING)                            
078800         ELSE                                                             
078900             ADD 1 TO SX-LOST (SUB-STANDING).                             
079000                                                                          
079100* LOOKS UP SV-DIVISION-ID/SV-LOOKUP-TEAM-ID IN THE STANDING *             
079200* TABLE.  IF THE DIVISION/TEAM PAIR IS NOT YET ON FILE A    *             
079300* NEW ZEROED ROW IS APPENDED FOR IT.                        *             
079400 2600-FIND-OR-ADD-STANDING.                                               
079500* LINEAR SCAN - THE TABLE IS SMALL ENOUGH THAT AN INDEXED OR    *         
079600* BINARY SEARCH HAS NEVER BEEN WORTH THE EXTRA CODE HERE.       *         
079700     PERFORM VARYING SUB-STANDING FROM 1 BY 1                             
079800         UNTIL SUB-STANDING > C-STANDING-TABLE-COUNT                      
079900             OR (SX-DIVISION-ID (SUB-STANDING) = SV-DIVISION-ID           
080000             AND SX-TEAM-ID (SUB-STANDING) = SV-LOOKUP-TEAM-ID).          
080100                                                                          
080200* FALLING OFF THE END MEANS THIS IS THE TEAM'S FIRST EVER       *         
080300* RESULT IN THIS DIVISION - APPEND A FRESH ZEROED ROW RATHER    *         
080400* THAN REJECTING THE TRANSACTION.                               *         
080500     IF SUB-STANDING > C-STANDING-TABLE-COUNT                             
080600         ADD 1 TO C-STANDING-TABLE-COUNT                                  
080700         MOVE C-STANDING-TABLE-COUNT TO SUB-STANDING                      
080800* STAMP THE KEY OF THE NEW ROW FIRST.                           *         
080900         MOVE SV-DIVISION-ID TO SX-DIVISION-ID (SUB-STANDING)             
081000         MOVE SV-LOOKUP-TEAM-ID TO SX-TEAM-ID (SUB-STANDING)              
081100* THEN ZERO EVERY COUNTER - A BRAND NEW TEAM STARTS WITH NO     *         
081200* HISTORY OF ANY KIND, PER THE MASTER-DATA MAINTENANCE RULE.    *         
081300         MOVE 0 TO SX-PLAYED (SUB-STANDING)                               
081400         MOVE 0 TO SX-WON (SUB-STANDING)                                  
081500         MOVE 0 TO SX-DRAWN (SUB-STANDING)                                
081600         MOVE 0 TO SX-LOST (SUB-STANDING)                                 
081700         MOVE 0 TO SX-GOALS-FOR (SUB-STANDING)                            
081800         MOVE 0 TO SX-GOALS-AGAINST (SUB-STANDING)                        
081900         MOVE 0 TO SX-POINTS (SUB-STANDING).                              
082000* COMMON EXIT POINT FOR 2600-FIND-OR-ADD-STANDING.              *         
082100 2600-X.                                                                  
082200     EXIT.                                                                
082300                                                                          
082400* LOOKS UP MT-MATCH-ID IN THE MATCH TABLE AND LEAVES        *             
082500* SUB-MATCH POSITIONED ON THE ENTRY SO 2200/2300 CAN UPDATE *             
082600* IT IN PLACE.                                              *             
082700 2700-FIND-MATCH.                                                         
082800* ASSUME NOT FOUND UNTIL THE SCAN BELOW PROVES OTHERWISE.       *         
082900     MOVE 'NO ' TO MATCH-FOUND-SW.                                        
083000     PERFORM VARYING SUB-MATCH FROM 1 BY 1                                
083100         UNTIL SUB-MATCH > C-MATCH-TABLE-COUNT                            
083200             OR MX-MATCH-ID (SUB-MATCH) = MT-MATCH-ID.                    
083300                                                                          
083400* IF THE SCAN STOPPED BEFORE RUNNING OFF THE END OF THE TABLE,  *         
083500* SUB-MATCH IS SITTING ON THE MATCHING ENTRY.                   *         
083600     IF SUB-MATCH NOT > C-MATCH-TABLE-COUNT                               
083700         MOVE 'YES' TO MATCH-FOUND-SW.                                    
083800                                                                          
083900* READS THE NEXT TRANSACTION, OR SETS THE END-OF-FILE SWITCH    *         
084000* WHEN THE FILE IS EXHAUSTED.                                   *         
084100 2800-READ-MATCH-TRANS.                                                   
084200     READ MATCH-TRANS INTO MATCH-TRANS-REC                                
084300         AT END                                                           
084400             MOVE 'YES' TO MATCH-TRANS-EOF-SW.                            
084500                                                                          
084600* REWRITES THE MATCH MASTER FROM THE UPDATED TABLE IN       *             
084700* MATCH-ID SEQUENCE.  A MATCH MARKED DELETED IS DROPPED     *             
084800* FROM THE FILE.                                            *             
084900 8000-REWRITE-MATCH-MASTER.                                               
085000* OUTPUT MODE TRUNCATES WHATEVER WAS ON THE FILE BEFORE THIS    *         
085100* RUN BEGAN - THE FULL, UPDATED TABLE IS WRITTEN BACK FRESH.    *         
085200     OPEN OUTPUT MATCH-MASTER.                                            
085300* ONE PASS OVER THE WHOLE TABLE, FRONT TO BACK, WRITES ONE      *         
085400* RECORD PER SURVIVING ENTRY.                                   *         
085500     PERFORM 8050-WRITE-MATCH-MASTER-REC                                  
085600         VARYING SUB-MATCH FROM 1 BY 1                                    
085700         UNTIL SUB-MATCH > C-MATCH-TABLE-COUNT.                           
085800     CLOSE MATCH-MASTER.                                                  
085900                                                                          
086000* ONE TABLE ENTRY BECOMES ONE OUTPUT RECORD, UNLESS THE MATCH   *         
086100* WAS DELETED THIS RUN - THAT ROW IS SIMPLY NOT WRITTEN.        *         
086200 8050-WRITE-MATCH-MASTER-REC.                                             
086300     IF MX-STATUS (SUB-MATCH) NOT = 'DELETED     '                        
086400* BLANK THE RECORD AREA FIRST SO THE FILLER BYTES GO OUT AS     *         
086500* SPACES RATHER THAN WHATEVER WAS LEFT FROM A PRIOR RECORD.     *         
086600         MOVE SPACES                        TO MATCH-MASTER-REC           
086700         MOVE MX-MATCH-ID (SUB-MATCH)     TO MM-MATCH-ID                  
086800         MOVE MX-DIVISION-ID (SUB-MATCH)  TO MM-DIVISION-ID               
086900         MOVE MX-HOME-TEAM-ID (SUB-MATCH) TO MM-HOME-TEAM-ID              
087000         MOVE MX-AWAY-TEAM-ID (SUB-MATCH) TO MM-AWAY-TEAM-ID              
087100         MOVE MX-VENUE-ID (SUB-MATCH)     TO MM-VENUE-ID                  
087200* SCHEDULED DATE/TIME AND THE CURRENT SCORE, CARRIED STRAIGHT   *         
087300* ACROSS FROM THE TABLE ENTRY.                                  *         
087400         MOVE MX-MATCH-DATE (SUB-MATCH)   TO MM-MATCH-DATE                
087500         MOVE MX-MATCH-TIME (SUB-MATCH)   TO MM-MATCH-TIME                
087600         MOVE MX-HOME-SCORE (SUB-MATCH)   TO MM-HOME-SCORE                
087700         MOVE MX-AWAY-SCORE (SUB-MATCH)   TO MM-AWAY-SCORE                
087800         MOVE MX-STATUS (SUB-MATCH)       TO MM-STATUS                    
087900         MOVE MX-REFEREE-ID (SUB-MATCH)   TO MM-REFEREE-ID                
088000         WRITE MATCH-MASTER-REC.                                          
088100                                                                          
088200* REWRITES THE STANDING MASTER IN DIVISION/TEAM SEQUENCE,   *             
088300* THEN APPENDS THE RUN CONTROL TRAILER RECORD FOR THE       *             
088400* STANDRPT STEP TO READ.                                    *             
088500 8100-REWRITE-STANDING-MASTER.                                            
088600* SAME TRUNCATE-AND-REWRITE APPROACH AS 8000 ABOVE.             *         
088700     OPEN OUTPUT STANDING-MASTER.                                         
088800     PERFORM 8150-WRITE-STANDING-MASTER-REC                               
088900         VARYING SUB-STANDING FROM 1 BY 1                                 
089000         UNTIL SUB-STANDING > C-STANDING-TABLE-COUNT.                     
089100* THE TRAILER GOES OUT LAST, AFTER EVERY LEAGUE-TABLE ROW, SO   *         
089200* STANDRPT CAN TELL IT APART BY BEING THE FINAL RECORD ON THE   *         
089300* FILE AS WELL AS BY ITS SENTINEL KEY.                          *         
089400     PERFORM 8180-WRITE-CONTROL-TRAILER.                                  
089500* NOTHING ELSE WRITES TO THIS FILE AFTER THE TRAILER, SO IT IS  *         
089600* SAFE TO CLOSE IT HERE.                                        *         
089700     CLOSE STANDING-MASTER.                                               
089800                                                                          
089900* ONE TABLE ROW BECOMES ONE OUTPUT RECORD.  THE GOAL           *          
090000* DIFFERENCE IS RECOMPUTED HERE RATHER THAN CARRIED ALONG IN    *         
090100* THE TABLE, SO IT CAN NEVER DRIFT OUT OF STEP WITH THE GOALS   *         
090200* FOR AND AGAINST FIELDS.                                       *         
090300 8150-WRITE-STANDING-MASTER-REC.                                          
090400     MOVE SX-DIVISION-ID (SUB-STANDING)   TO SM-DIVISION-ID.              
090500     MOVE SX-TEAM-ID (SUB-STANDING)       TO SM-TEAM-ID.                  
090600* PLAYED/WON/DRAWN/LOST CARRIED STRAIGHT ACROSS FROM THE TABLE. *         
090700     MOVE SX-PLAYED (SUB-STANDING)        TO SM-PLAYED.                   
090800     MOVE SX-WON (SUB-STANDING)           TO SM-WON.                      
090900     MOVE SX-DRAWN (SUB-STANDING)         TO SM-DRAWN.                    
091000     MOVE SX-LOST (SUB-STANDING)          TO SM-LOST.                     
091100     MOVE SX-GOALS-FOR (SUB-STANDING)     TO SM-GOALS-FOR.                
091200     MOVE SX-GOALS-AGAINST (SUB-STANDING)                                 
091300                                       TO SM-GOALS-AGAINST.               
091400* GOAL-DIFF = GOALS FOR MINUS GOALS AGAINST, MAY BE NEGATIVE -  *         
091500* THE SEPARATE TRAILING SIGN BYTE ON SM-GOAL-DIFF CARRIES THE   *         
091600* SIGN SHOWN BY THIS COMPUTE.                                   *         
091700     COMPUTE SM-GOAL-DIFF = SX-GOALS-FOR (SUB-STANDING) -                 
091800             SX-GOALS-AGAINST (SUB-STANDING).                             
091900     MOVE SX-POINTS (SUB-STANDING)        TO SM-POINTS.                   
092000     WRITE STANDING-MASTER-REC.                                           
092100                                                                          
092200* APPENDS THE SENTINEL-KEYED CONTROL RECORD STANDRPT READS      *         
092300* OFF THE END OF THE FILE FOR ITS GRAND TOTAL LINE.  THE FIVE    *        
092400* RUN COUNTERS ARE BORROWED INTO THE STANDING FIELDS SINCE       *        
092500* THE RECORD LAYOUT HAS NO SPARE BYTES OF ITS OWN TO CARRY       *        
092600* THEM IN.                                                       *        
092700 8180-WRITE-CONTROL-TRAILER.                                              
092800* NO REAL DIVISION OR TEAM EVER CARRIES THIS KEY - THAT IS HOW  *         
092900* STANDRPT TELLS THE TRAILER APART FROM A LEAGUE-TABLE ROW.     *         
093000     MOVE 999999999           TO SM-DIVISION-ID.                          
093100     MOVE 999999999           TO SM-TEAM-ID.                              
093200* C-TRANS-READ RIDES IN THE PLAYED FIELD, C-RESULTS-POSTED IN   *         
093300* THE WON FIELD, AND SO ON DOWN THE LIST OF FIVE COUNTERS.      *         
093400     MOVE C-TRANS-READ        TO SM-PLAYED.                               
093500     MOVE C-RESULTS-POSTED    TO SM-WON.                                  
093600     MOVE C-REVERSALS-APPLIED TO SM-DRAWN.                                
093700     MOVE C-MATCHES-DELETED   TO SM-LOST.                                 
093800     MOVE C-TRANS-ERRORS      TO SM-GOALS-FOR.                            
093900* THE REMAINING FIELDS HAVE NO COUNTER TO CARRY - ZERO THEM SO  *         
094000* THE TRAILER RECORD DOES NOT LOOK LIKE A REAL STANDING ROW.    *         
094100     MOVE 0                   TO SM-GOALS-AGAINST.                        
094200     MOVE 0                   TO SM-GOAL-DIFF.                            
094300     MOVE 0                   TO SM-POINTS.                               
094400     WRITE STANDING-MASTER-REC.                                           
094500                                                                          
094600* CLOSES THE TRANSACTION FILE AND PRINTS THE RUN CONTROL        *         
094700* TOTALS TO THE OPERATOR CONSOLE SO THE NIGHT-SHIFT OPERATOR    *         
094800* CAN BALANCE THE RUN WITHOUT WAITING FOR STANDRPT TO RUN.      *         
094900 9000-CLOSING.                                                            
095000* THE TRANSACTION FILE IS THE LAST ONE STILL OPEN AT THIS POINT *         
095100* IN THE RUN - BOTH MASTERS WERE ALREADY CLOSED BY 8000/8100.   *         
095200     CLOSE MATCH-TRANS.                                                   
095300* I-YY/I-MM/I-DD WERE FILLED BY THE ACCEPT AT THE TOP OF        *         
095400* 1000-INITIALIZE AND HAVE NOT CHANGED SINCE.                   *         
095500     DISPLAY 'MATCHPST - RUN DATE ' I-MM '/' I-DD '/' I-YY.               
095600* A SHORT HEADING BEFORE THE COUNTERS SO THE OPERATOR CAN TELL  *         
095700* THIS LISTING APART FROM STANDRPT'S CONSOLE OUTPUT THAT RUNS   *         
095800* RIGHT AFTER IT.                                               *         
095900     DISPLAY 'MATCHPST - RUN CONTROL TOTALS'.                             
096000* THE FIVE LINES BELOW ARE THE SAME FIVE COUNTERS WRITTEN TO    *         
096100* THE STANDING MASTER TRAILER BY 8180 ABOVE, IN THE SAME ORDER, *         
096200* SO THE CONSOLE LISTING AND THE STANDRPT REPORT ALWAYS AGREE.  *         
096300     DISPLAY 'TRANSACTIONS READ ........... ' C-TRANS-READ.               
096400     DISPLAY 'RESULTS POSTED ............... ' C-RESULTS-POSTED.          
096500     DISPLAY 'REVERSALS APPLIED ............ '                            
096600             C-REVERSALS-APPLIED.                                         
096700     DISPLAY 'MATCHES DELETED ............... '                           
096800             C-MATCHES-DELETED.                                           
096900     DISPLAY 'TRANSACTIONS IN ERROR ......... ' C-TRANS-ERRORS.           
097000* LAST LINE OF THE LISTING - ADDED UNDER REQ-7690 SO A REJECTED  *        
097100* MASTER RECORD IS NEVER SILENTLY DROPPED FROM THE NIGHTLY TALLY.*        
097200     DISPLAY 'MASTER RECORDS REJECTED ....... '                           
097300             C-MASTER-REJECT-COUNT.                                       
